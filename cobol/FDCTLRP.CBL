000100*      *****************************************************************
000200*          FDCTLRP.CBL
000300*          PRINT-FILE FD FOR THE RUN-END CONTROL-TOTALS REPORT
000400*          (CONTROL-REPORT-OUT).  DETAIL/HEADING LINES ARE BUILT IN
000500*          WORKING-STORAGE AND MOVED TO PRINTER-RECORD BEFORE EACH WRITE.
000600*      *****************************************************************
000700       FD  PRINTER-FILE
000800               LABEL RECORDS ARE OMITTED.
000900 
001000       01  PRINTER-RECORD                PIC X(80).
