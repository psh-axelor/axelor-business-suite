000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. control-totals-report.
000300       AUTHOR. L. HARTWELL.
000400       INSTALLATION. DATA PROCESSING DIVISION.
000500       DATE-WRITTEN. 04/24/1987.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL ACCOUNTING USE ONLY.
000800*      *****************************************************************
000900*      CONTROL-TOTALS-REPORT
001000*      NIGHTLY CLOSE STEP 4 OF 4 -- READS THE ONE-RECORD CONTROL-CARRY
001100*      FILE LEFT BY EACH OF THE THREE PRIOR CLOSE STEPS (MOVE-INVOICE-
001200*      PROCESS, TASK-PRICING, DELIVERY-STATUS) AND PRINTS THE RUN-END
001300*      CONTROL-TOTALS REPORT -- A SINGLE PAGE, TEN LINES, NO CONTROL
001400*      BREAKS.  THE TOTAL-DEBIT AND TOTAL-CREDIT LINES ARE THE RUN'S
001500*      OVERALL BALANCE CHECK ACROSS EVERY VALIDATED MOVE; IF THEY DO
001600*      NOT AGREE, AN OUT-OF-BALANCE MESSAGE IS DISPLAYED TO THE
001700*      OPERATOR CONSOLE AT THE END OF THE RUN.
001800*      *****************************************************************
001900*      CHANGE LOG
002000*      DATE       BY   REQUEST#   DESCRIPTION
002100*      ---------  ---  ---------  ---------------------------------
002200*      04/24/87  LH   AP-0235    ORIGINAL PROGRAM.
002300*      11/02/98  TSZ  Y2K-0010   YEAR 2000 REMEDIATION -- VERIFIED NO
002400*                                TWO-DIGIT YEAR FIELDS IN THIS PROGRAM.
002500*      07/19/00  TSZ  AP-0471    REBUILT TO READ THE THREE CARRY FILES
002600*                                PRODUCED BY THE OTHER CLOSE STEPS RATHER
002700*                                THAN RECEIVING TOTALS ON LINKAGE.
002800*      02/14/03  CYB  AP-0504    ADDED THE OUT-OF-BALANCE CONSOLE
002900*                                MESSAGE PER AUDIT REQUEST -- OPERATOR IS
003000*                                WARNED WHEN DEBITS DO NOT EQUAL CREDITS
003100*                                FOR THE RUN.
003200*      08/03/06  CYB  AP-0522    WS-DAL-VALUE WAS ONE INTEGER DIGIT SHORT
003300*                                OF THE S9(11) CARRY FIELDS IT PRINTS --
003400*                                WIDENED TO AVOID TRUNCATING A LARGE RUN
003500*                                TOTAL.  ADDED A WHOLE/CENTS TRACE OF THE
003600*                                BALANCE-CHECK DIFFERENCE TO THE JOB LOG
003700*                                WHEN THE RUN IS OUT OF BALANCE.
003800*      *****************************************************************
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200*          C01 STARTS EACH RUN'S REPORT AT THE TOP OF A NEW PAGE --
004300*          THIS IS THE ONE PROGRAM OF THE FOUR CLOSE STEPS THAT
004400*          ACTUALLY PRINTS.
004500               C01 IS TOP-OF-FORM.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800 
004900*      THREE CARRY FILES, ONE FROM EACH OF THE OTHER THREE CLOSE
005000*      STEPS, PLUS THE PRINTER FILE FOR THIS STEP'S OWN REPORT.
005100           COPY "SLCTMV.CBL".
005200           COPY "SLCTTK.CBL".
005300           COPY "SLCTDL.CBL".
005400           COPY "SLCTLRP.CBL".
005500 
005600       DATA DIVISION.
005700       FILE SECTION.
005800 
005900*      RECORD LAYOUTS COPIED IN, ONE PER SELECT ABOVE, IN THE SAME
006000*      ORDER.
006100           COPY "FDCTMV.CBL".
006200           COPY "FDCTTK.CBL".
006300           COPY "FDCTDL.CBL".
006400           COPY "FDCTLRP.CBL".
006500 
006600       WORKING-STORAGE SECTION.
006700 
006800*      BALANCE-CHECK SWITCH -- SET TO "N" BY 3000-CHECK-BALANCE
006900*      THE MOMENT DEBITS AND CREDITS FAIL TO AGREE FOR THE RUN.
007000       01  WS-SWITCHES.
007100           05  WS-BALANCE-CHECK           PIC X       VALUE "Y".
007200               88  MOVE-TOTALS-BALANCED           VALUE "Y".
007300           05  FILLER                     PIC X(01).
007400 
007500*      RUNNING COUNT OF PRINT LINES WRITTEN -- KEPT FOR THE JOB LOG
007600*      EVEN THOUGH THIS REPORT NEVER RUNS LONG ENOUGH TO PAGE-BREAK.
007700       01  WS-PAGE-CONTROL.
007800           05  WS-PRINTED-LINES           PIC 9(02)  COMP VALUE ZERO.
007900           05  FILLER                     PIC X(01).
008000 
008100*      HEADING LINES -- PRINTED ONCE AT THE TOP OF THE ONE-PAGE REPORT.
008200       01  WS-HEADING-1.
008300           05  FILLER                     PIC X(24) VALUE SPACES.
008400           05  FILLER                     PIC X(22)
008500                   VALUE "NIGHTLY CLOSE CONTROL TOTALS".
008600           05  FILLER                     PIC X(34) VALUE SPACES.
008700 
008800       01  WS-HEADING-2.
008900           05  FILLER                     PIC X(24) VALUE SPACES.
009000           05  FILLER                     PIC X(22)
009100                   VALUE "=========================".
009200           05  FILLER                     PIC X(34) VALUE SPACES.
009300 
009400*      ONE DETAIL LINE FORMAT FOR THE SEVEN COUNT-TYPE TOTALS.
009500       01  WS-DETAIL-COUNT-LINE.
009600           05  WS-DCL-LABEL               PIC X(20).
009700           05  WS-DCL-VALUE               PIC ZZZ,ZZ9.
009800           05  FILLER                     PIC X(53) VALUE SPACES.
009900 
010000*      FLAT JOB-LOG TRACE VIEW OF A COUNT LINE -- DISPLAYED BY
010100*      2100-PRINT-MOVE-COUNTS AS EACH LINE IS WRITTEN.
010200       01  WS-DETAIL-COUNT-DISPLAY-AREA REDEFINES
010300                   WS-DETAIL-COUNT-LINE  PIC X(80).
010400 
010500*      ONE DETAIL LINE FORMAT FOR THE THREE SIGNED-AMOUNT TOTALS --
010600*      SIGN PRINTS TRAILING PER THE REPORT SPECIFICATION.  WIDENED
010700*      PER AP-0522 -- CARRY FIELDS ARE S9(11)V9(02).
010800       01  WS-DETAIL-AMOUNT-LINE.
010900           05  WS-DAL-LABEL               PIC X(20).
011000           05  WS-DAL-VALUE               PIC Z(10)9.99-.
011100           05  FILLER                     PIC X(45) VALUE SPACES.
011200 
011300*      FLAT JOB-LOG TRACE VIEW OF AN AMOUNT LINE -- DISPLAYED BY
011400*      2200-PRINT-MOVE-AMOUNTS AS EACH LINE IS WRITTEN.
011500       01  WS-DETAIL-AMOUNT-DISPLAY-AREA REDEFINES
011600                   WS-DETAIL-AMOUNT-LINE PIC X(80).
011700 
011800       01  WS-BLANK-LINE               PIC X(80) VALUE SPACES.
011900 
012000*      WHOLE/CENTS EDIT VIEW OF THE BALANCE-CHECK DIFFERENCE.
012100*      WS-BALANCE-DIFF-CENTS CARRIES AN ASSUMED DECIMAL POINT AHEAD
012200*      OF ITS TWO DIGITS SO THAT MOVING THE 77-LEVEL DIFFERENCE INTO
012300*      BOTH FIELDS BELOW LINES UP ON THE DECIMAL POINT AND SPLITS
012400*      WHOLE DOLLARS FROM CENTS WITHOUT A REDEFINES.  BUILT BY
012500*      3000-CHECK-BALANCE ONLY WHEN THE RUN IS OUT OF BALANCE, AND
012600*      DISPLAYED TO THE OPERATOR CONSOLE FROM 0000-MAIN-PROCESS
012700*      PER REQUEST AP-0522.
012800       01  WS-BALANCE-DIFFERENCE-EDIT-AREA.
012900           05  WS-BALANCE-DIFF-WHOLE      PIC S9(11) VALUE ZERO.
013000           05  WS-BALANCE-DIFF-CENTS      PIC V9(02) VALUE ZERO.
013100           05  FILLER                     PIC X(01).
013200 
013300*      STANDALONE SCRATCH FIELD -- SHOP CONVENTION KEEPS A ONE-SHOT
013400*      CALCULATION FIELD LIKE THIS AT 77-LEVEL RATHER THAN FOLDED
013500*      INTO A GROUP.  WS-BALANCE-DIFFERENCE HOLDS DEBIT LESS CREDIT
013600*      WHILE 3000-CHECK-BALANCE SPLITS IT INTO THE WHOLE/CENTS EDIT
013700*      AREA ABOVE FOR THE OUT-OF-BALANCE CONSOLE MESSAGE.
013800       77  WS-BALANCE-DIFFERENCE     PIC S9(11)V9(02) VALUE ZERO.
013900 
014000       PROCEDURE DIVISION.
014100 
014200*      MAIN-LINE CONTROL -- OPENS ALL FOUR FILES, READS THE ONE CARRY
014300*      RECORD OFF EACH OF THE THREE CARRY FILES, PRINTS THE REPORT,
014400*      TESTS THE BALANCE CHECK, CLOSES OUT.
014500       0000-MAIN-PROCESS.
014600           OPEN INPUT  CONTROL-CARRY-MOVES-FILE
014700                   CONTROL-CARRY-TASKS-FILE
014800                   CONTROL-CARRY-DELIV-FILE
014900                   OUTPUT PRINTER-FILE.
015000*          PULL IN ALL THREE CARRY RECORDS BEFORE PRINTING A SINGLE
015100*          LINE -- THE REPORT LAYOUT INTERLEAVES SECTIONS FROM ALL
015200*          THREE STEPS, SO ALL THREE MUST ALREADY BE IN WORKING-STORAGE.
015300           PERFORM 1000-READ-MOVE-CARRY THRU 1000-EXIT.
015400           PERFORM 1100-READ-TASK-CARRY THRU 1100-EXIT.
015500           PERFORM 1200-READ-DELIV-CARRY THRU 1200-EXIT.
015600           PERFORM 2000-PRINT-HEADINGS THRU 2000-EXIT.
015700           PERFORM 2100-PRINT-MOVE-COUNTS THRU 2100-EXIT.
015800           PERFORM 2200-PRINT-MOVE-AMOUNTS THRU 2200-EXIT.
015900           PERFORM 2300-PRINT-TASK-TOTALS THRU 2300-EXIT.
016000           PERFORM 2400-PRINT-DELIVERY-COUNTS THRU 2400-EXIT.
016100           PERFORM 3000-CHECK-BALANCE THRU 3000-EXIT.
016200           CLOSE CONTROL-CARRY-MOVES-FILE CONTROL-CARRY-TASKS-FILE
016300               CONTROL-CARRY-DELIV-FILE PRINTER-FILE.
016400           IF NOT MOVE-TOTALS-BALANCED
016500               DISPLAY "CONTROL-TOTALS-REPORT -- RUN IS OUT OF BALANCE"
016600               DISPLAY "CONTROL-TOTALS-REPORT -- DEBIT LESS CREDIT "
016700                       WS-BALANCE-DIFF-WHOLE "." WS-BALANCE-DIFF-CENTS.
016800*          THIS PROGRAM IS CALLED BY BILLING-BATCH-CLOSE -- EXIT PROGRAM
016900*          RETURNS CONTROL TO THE CALLER, WHICH DISPLAYS THE RUN'S
017000*          STEP-COMPLETION SUMMARY AND STOPS THE JOB ITSELF.
017100           EXIT PROGRAM.
017200           STOP RUN.
017300 
017400*      EACH CARRY FILE HOLDS EXACTLY ONE RECORD -- A SINGLE READ IS
017500*      ALL THIS STEP EVER NEEDS FROM IT.  AN AT-END (CARRY FILE
017600*      EMPTY OR MISSING) ZEROES THE FIELDS RATHER THAN ABENDING, SO
017700*      A SKIPPED PRIOR STEP STILL LETS THIS REPORT RUN AND PRINT
017800*      ZEROS FOR THAT STEP'S SECTION.
017900       1000-READ-MOVE-CARRY.
018000           READ CONTROL-CARRY-MOVES-FILE
018100               AT END MOVE ZERO TO CTMV-MOVES-VALIDATED
018200                       CTMV-MOVES-REJECTED CTMV-CREDIT-NOTES-GEN
018300                       CTMV-TOTAL-DEBIT CTMV-TOTAL-CREDIT.
018400       1000-EXIT.
018500           EXIT.
018600 
018700       1100-READ-TASK-CARRY.
018800           READ CONTROL-CARRY-TASKS-FILE
018900               AT END MOVE ZERO TO CTTK-TASKS-INVOICED
019000                       CTTK-TOTAL-EX-TAX-BILLED.
019100       1100-EXIT.
019200           EXIT.
019300 
019400       1200-READ-DELIV-CARRY.
019500           READ CONTROL-CARRY-DELIV-FILE
019600               AT END MOVE ZERO TO CTDL-DELIVERED-COUNT CTDL-PARTIAL-COUNT
019700                       CTDL-NOT-DELIV-COUNT.
019800       1200-EXIT.
019900           EXIT.
020000 
020100*      PAGE TOP -- TITLE, UNDERLINE, ONE BLANK LINE.  NO CONTROL
020200*      BREAKS ANYWHERE ON THIS REPORT, SO HEADINGS PRINT ONCE ONLY.
020300       2000-PRINT-HEADINGS.
020400*          ADVANCING C01 THROWS TO THE TOP OF THE NEXT FORM -- ONLY THE
020500*          VERY FIRST LINE OF THE REPORT NEEDS THIS.
020600           MOVE WS-HEADING-1 TO PRINTER-RECORD.
020700           WRITE PRINTER-RECORD AFTER ADVANCING C01.
020800           MOVE WS-HEADING-2 TO PRINTER-RECORD.
020900           WRITE PRINTER-RECORD AFTER ADVANCING 1.
021000           MOVE WS-BLANK-LINE TO PRINTER-RECORD.
021100           WRITE PRINTER-RECORD AFTER ADVANCING 1.
021200           ADD 3 TO WS-PRINTED-LINES.
021300       2000-EXIT.
021400           EXIT.
021500 
021600*      THREE COUNT LINES OFF THE MOVE-INVOICE-PROCESS CARRY RECORD --
021700*      VALIDATED, REJECTED, CREDIT NOTES GENERATED.  EACH LINE IS
021800*      ALSO TRACED TO THE JOB LOG AS IT IS WRITTEN.
021900       2100-PRINT-MOVE-COUNTS.
022000           MOVE "MOVES VALIDATED:    " TO WS-DCL-LABEL.
022100           MOVE CTMV-MOVES-VALIDATED    TO WS-DCL-VALUE.
022200           MOVE WS-DETAIL-COUNT-LINE    TO PRINTER-RECORD.
022300           WRITE PRINTER-RECORD AFTER ADVANCING 1.
022400           DISPLAY "CONTROL-TOTALS-REPORT -- "
022500               WS-DETAIL-COUNT-DISPLAY-AREA.
022600           MOVE "MOVES REJECTED:     " TO WS-DCL-LABEL.
022700           MOVE CTMV-MOVES-REJECTED     TO WS-DCL-VALUE.
022800           MOVE WS-DETAIL-COUNT-LINE    TO PRINTER-RECORD.
022900           WRITE PRINTER-RECORD AFTER ADVANCING 1.
023000           DISPLAY "CONTROL-TOTALS-REPORT -- "
023100               WS-DETAIL-COUNT-DISPLAY-AREA.
023200           MOVE "CREDIT NOTES GEN:   " TO WS-DCL-LABEL.
023300           MOVE CTMV-CREDIT-NOTES-GEN   TO WS-DCL-VALUE.
023400           MOVE WS-DETAIL-COUNT-LINE    TO PRINTER-RECORD.
023500           WRITE PRINTER-RECORD AFTER ADVANCING 1.
023600           DISPLAY "CONTROL-TOTALS-REPORT -- "
023700               WS-DETAIL-COUNT-DISPLAY-AREA.
023800           ADD 3 TO WS-PRINTED-LINES.
023900       2100-EXIT.
024000           EXIT.
024100 
024200*      TOTAL-DEBIT AND TOTAL-CREDIT ARE THE RUN'S OVERALL BALANCE
024300*      CHECK -- TESTED AGAINST EACH OTHER IN 3000-CHECK-BALANCE.
024400       2200-PRINT-MOVE-AMOUNTS.
024500           MOVE "TOTAL DEBIT:        " TO WS-DAL-LABEL.
024600           MOVE CTMV-TOTAL-DEBIT        TO WS-DAL-VALUE.
024700           MOVE WS-DETAIL-AMOUNT-LINE   TO PRINTER-RECORD.
024800           WRITE PRINTER-RECORD AFTER ADVANCING 1.
024900           DISPLAY "CONTROL-TOTALS-REPORT -- "
025000               WS-DETAIL-AMOUNT-DISPLAY-AREA.
025100           MOVE "TOTAL CREDIT:       " TO WS-DAL-LABEL.
025200           MOVE CTMV-TOTAL-CREDIT       TO WS-DAL-VALUE.
025300           MOVE WS-DETAIL-AMOUNT-LINE   TO PRINTER-RECORD.
025400           WRITE PRINTER-RECORD AFTER ADVANCING 1.
025500           DISPLAY "CONTROL-TOTALS-REPORT -- "
025600               WS-DETAIL-AMOUNT-DISPLAY-AREA.
025700           ADD 2 TO WS-PRINTED-LINES.
025800       2200-EXIT.
025900           EXIT.
026000 
026100*      ONE COUNT LINE AND ONE AMOUNT LINE OFF THE TASK-PRICING CARRY
026200*      RECORD.
026300       2300-PRINT-TASK-TOTALS.
026400           MOVE "TASKS INVOICED:     " TO WS-DCL-LABEL.
026500           MOVE CTTK-TASKS-INVOICED     TO WS-DCL-VALUE.
026600           MOVE WS-DETAIL-COUNT-LINE    TO PRINTER-RECORD.
026700           WRITE PRINTER-RECORD AFTER ADVANCING 1.
026800           MOVE "TOTAL EX-TAX BILLED:" TO WS-DAL-LABEL.
026900           MOVE CTTK-TOTAL-EX-TAX-BILLED TO WS-DAL-VALUE.
027000           MOVE WS-DETAIL-AMOUNT-LINE   TO PRINTER-RECORD.
027100           WRITE PRINTER-RECORD AFTER ADVANCING 1.
027200           ADD 2 TO WS-PRINTED-LINES.
027300       2300-EXIT.
027400           EXIT.
027500 
027600*      THREE COUNT LINES OFF THE DELIVERY-STATUS CARRY RECORD --
027700*      DELIVERED, PARTIALLY DELIVERED, NOT DELIVERED.  LAST DETAIL
027800*      SECTION ON THE REPORT.
027900       2400-PRINT-DELIVERY-COUNTS.
028000           MOVE "DELIVERED:          " TO WS-DCL-LABEL.
028100           MOVE CTDL-DELIVERED-COUNT    TO WS-DCL-VALUE.
028200           MOVE WS-DETAIL-COUNT-LINE    TO PRINTER-RECORD.
028300           WRITE PRINTER-RECORD AFTER ADVANCING 1.
028400           MOVE "PARTIALLY DELIVERED:" TO WS-DCL-LABEL.
028500           MOVE CTDL-PARTIAL-COUNT      TO WS-DCL-VALUE.
028600           MOVE WS-DETAIL-COUNT-LINE    TO PRINTER-RECORD.
028700           WRITE PRINTER-RECORD AFTER ADVANCING 1.
028800           MOVE "NOT DELIVERED:      " TO WS-DCL-LABEL.
028900           MOVE CTDL-NOT-DELIV-COUNT    TO WS-DCL-VALUE.
029000           MOVE WS-DETAIL-COUNT-LINE    TO PRINTER-RECORD.
029100           WRITE PRINTER-RECORD AFTER ADVANCING 1.
029200           ADD 3 TO WS-PRINTED-LINES.
029300       2400-EXIT.
029400           EXIT.
029500 
029600*      WS-BALANCE-CHECK IS DROPPED TO "N" WHEN DEBITS DO NOT EQUAL
029700*      CREDITS FOR THE RUN -- THE CONSOLE MESSAGE FIRES OUT OF
029800*      0000-MAIN-PROCESS.
029900       3000-CHECK-BALANCE.
030000           IF CTMV-TOTAL-DEBIT NOT EQUAL CTMV-TOTAL-CREDIT
030100               MOVE "N" TO WS-BALANCE-CHECK
030200               COMPUTE WS-BALANCE-DIFFERENCE =
030300                   CTMV-TOTAL-DEBIT - CTMV-TOTAL-CREDIT
030400               MOVE WS-BALANCE-DIFFERENCE TO WS-BALANCE-DIFF-WHOLE
030500               MOVE WS-BALANCE-DIFFERENCE TO WS-BALANCE-DIFF-CENTS.
030600       3000-EXIT.
030700           EXIT.
