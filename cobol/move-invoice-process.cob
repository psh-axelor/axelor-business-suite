000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. move-invoice-process.
000300       AUTHOR. L. HARTWELL.
000400       INSTALLATION. DATA PROCESSING DIVISION.
000500       DATE-WRITTEN. 03/16/1987.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL ACCOUNTING USE ONLY.
000800*      *****************************************************************
000900*      MOVE-INVOICE-PROCESS
001000*      NIGHTLY CLOSE STEP 1 OF 3 -- READS THE DAY'S INVOICE FILE AND,
001100*      FOR EACH INVOICE: GENERATES A CREDIT-NOTE COMPANION RECORD WHEN
001200*      REQUESTED, BUILDS THE ACCOUNTING MOVE (ONE DEBIT LINE, ONE
001300*      CREDIT LINE), CHECKS THE MOVE BALANCES BEFORE VALIDATING IT,
001400*      APPLIES ANY AVAILABLE EXCESS-PAYMENT OFFSET AGAINST THE OPEN
001500*      BALANCE, AND CARRIES THE INVOICE FORWARD INTO THE UPDATED
001600*      INVOICE REGISTER.  WRITES ITS RUN SUBTOTALS TO A CONTROL-CARRY
001700*      FILE FOR PICKUP BY CONTROL-TOTALS-REPORT AT THE END OF THE RUN.
001800*      *****************************************************************
001900*      CHANGE LOG
002000*      DATE       BY   REQUEST#   DESCRIPTION
002100*      ---------  ---  ---------  ---------------------------------
002200*      03/16/87  LH   AP-0231    ORIGINAL PROGRAM.
002300*      09/02/87  LH   AP-0255    ADDED CREDIT-NOTE GENERATION FOR
002400*                                OPERATOR REFUND REQUESTS.
002500*      01/11/89  DBO  AP-0301    ADDED EXCESS-PAYMENT / DUE OFFSET
002600*                                ALLOCATION AGAINST OPEN BALANCE.
002700*      06/22/91  DBO  AP-0344    REJECT AND COUNT INVOICES CARRYING AN
002800*                                UNRECOGNIZED OPERATION-TYPE CODE.
002900*      04/03/94  MPR  AP-0410    CANCEL REQUEST NOW BYPASSES MOVE
003000*                                CREATION ENTIRELY PER AUDIT REQUEST.
003100*      11/02/98  TSZ  Y2K-0007   YEAR 2000 REMEDIATION -- VERIFIED NO
003200*                                TWO-DIGIT YEAR FIELDS IN THIS PROGRAM.
003300*      07/19/00  TSZ  AP-0468    SPLIT CONTROL TOTALS OUT TO A CARRY
003400*                                FILE FOR THE NEW COMBINED CONTROL-
003500*                                TOTALS-REPORT STEP.
003600*      02/14/03  CYB  AP-0502    REBUILT MOVE LINES AS A 2-OCCURRENCE
003700*                                TABLE TO SIMPLIFY THE BALANCE CHECK.
003800*      09/18/06  CYB  AP-0519    FIXED ISDEBITCUSTOMER CASCADE -- WAS
003900*                                KEYED OFF TYPES 3/4 SAME AS ISPURCHASE,
004000*                                BACKWARDS FOR TYPE-2 SUPPLIER CREDIT
004100*                                NOTES.  ALSO COUNT CONFIG-ERROR REJECTS
004200*                                IN WS-MOVES-REJECTED -- THEY WERE
004300*                                DROPPING OUT OF THE CONTROL TOTALS.
004400*      03/11/09  CYB  AP-0530    ADDED IN-LINE COMMENTARY TO THE OPERATION
004500*                                TYPE INVERSION AND REGISTER CARRY-FORWARD
004600*                                PARAGRAPHS FOR THE EXTERNAL AUDIT REVIEW.
004700*                                NO LOGIC CHANGED.
004800*      08/04/09  CYB  AP-0533    ADDED WS-STEPS-COMPLETED-COUNT-STYLE
004900*                                77-LEVEL SCRATCH FIELDS (WS-ABS-AMOUNT,
005000*                                WS-REG-STATUS-OVERRIDE) IN PLACE OF THE
005100*                                OLD GROUP-LEVEL DECLARATIONS, PER THE
005200*                                SHOP STANDARDS REVIEW.  NO LOGIC CHANGED.
005300*      *****************************************************************
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SPECIAL-NAMES.
005700*          C01 RESERVED FOR THE PRINT SPACING OF A FUTURE HARD-COPY
005800*          REGISTER LISTING -- THIS STEP ITSELF WRITES NO REPORT.
005900               C01 IS TOP-OF-FORM.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200 
006300*      FOUR FILES -- INVOICE IN, REGISTER OUT, MOVES OUT, AND THE
006400*      SUBTOTAL CARRY FILE PICKED UP BY CONTROL-TOTALS-REPORT.
006500           COPY "SLINVOC.CBL".
006600           COPY "SLINVRG.CBL".
006700           COPY "SLMOVES.CBL".
006800           COPY "SLCTMV.CBL".
006900 
007000       DATA DIVISION.
007100       FILE SECTION.
007200 
007300*      RECORD LAYOUTS COPIED IN, ONE PER SELECT ABOVE, IN THE SAME
007400*      ORDER.
007500           COPY "FDINVOC.CBL".
007600           COPY "FDINVRG.CBL".
007700           COPY "FDMOVES.CBL".
007800           COPY "FDCTMV.CBL".
007900 
008000       WORKING-STORAGE SECTION.
008100 
008200*      SWITCHES -- ONE PIC X FLAG WITH ITS OWN 88 PER CONDITION,
008300*      THE HOUSE STYLE USED THROUGHOUT THE VOUCHER/VENDOR SYSTEM.
008400       01  WS-SWITCHES.
008500           05  WS-END-OF-FILE            PIC X       VALUE "N".
008600               88  END-OF-FILE                    VALUE "Y".
008700           05  WS-IS-MINUS               PIC X       VALUE "N".
008800               88  IS-MINUS                       VALUE "Y".
008900           05  WS-IS-PURCHASE            PIC X       VALUE "N".
009000               88  IS-PURCHASE                    VALUE "Y".
009100           05  WS-IS-DEBIT-CUSTOMER      PIC X       VALUE "N".
009200               88  IS-DEBIT-CUSTOMER              VALUE "Y".
009300           05  WS-CONFIG-ERROR           PIC X       VALUE "N".
009400               88  CONFIG-ERROR                   VALUE "Y".
009500           05  WS-MOVE-BALANCED          PIC X       VALUE "N".
009600               88  MOVE-BALANCED                  VALUE "Y".
009700           05  FILLER                    PIC X(01).
009800 
009900*      TABLE-WALKING SUBSCRIPT -- WALKS WS-MOVE-LINE (OCCURS 2) IN
010000*      2400-VALIDATE-MOVE-BALANCE / 2410-SUM-ONE-LINE.
010100       01  WS-SUBSCRIPTS               COMP.
010200           05  WS-SUBSCRIPT               PIC 9(02).
010300           05  FILLER                     PIC 9(02)  VALUE ZERO.
010400 
010500*      RUN SUBTOTALS FOR THE CONTROL-CARRY FILE -- COUNTS KEPT
010600*      BINARY, MONEY KEPT ZONED DISPLAY PER SHOP CONVENTION.
010700       01  WS-RUN-TOTALS.
010800           05  WS-MOVES-VALIDATED        PIC 9(06)   COMP VALUE ZERO.
010900           05  WS-MOVES-REJECTED         PIC 9(06)   COMP VALUE ZERO.
011000           05  WS-CREDIT-NOTES-GEN       PIC 9(06)   COMP VALUE ZERO.
011100           05  WS-TOTAL-DEBIT            PIC S9(11)V9(02) VALUE ZERO.
011200           05  WS-TOTAL-CREDIT           PIC S9(11)V9(02) VALUE ZERO.
011300           05  FILLER                    PIC X(01).
011400 
011500*      WORK AREA FOR THE MOVE-BALANCE CHECK AND THE OFFSET-
011600*      APPLICATION MATH -- RESET AT THE TOP OF EACH INVOICE, NOT
011700*      CARRIED FORWARD FROM ONE INVOICE TO THE NEXT.
011800       01  WS-WORK-AMOUNTS.
011900           05  WS-MOVE-DEBIT-TOTAL       PIC S9(09)V9(02) VALUE ZERO.
012000           05  WS-MOVE-CREDIT-TOTAL      PIC S9(09)V9(02) VALUE ZERO.
012100           05  WS-OFFSET-AVAILABLE       PIC S9(09)V9(02) VALUE ZERO.
012200           05  WS-OFFSET-APPLIED         PIC S9(09)V9(02) VALUE ZERO.
012300           05  WS-REMAINING-BALANCE      PIC S9(09)V9(02) VALUE ZERO.
012400           05  FILLER                    PIC X(01).
012500 
012600*      THE TWO MOVE LINES BUILT FOR EACH INVOICE -- SUBSCRIPT 1 IS
012700*      ALWAYS THE FIRST LINE WRITTEN, SUBSCRIPT 2 THE SECOND.
012800       01  WS-MOVE-LINES.
012900           05  WS-MOVE-LINE OCCURS 2 TIMES.
013000               10  WS-ML-ACCOUNT             PIC X(10).
013100               10  WS-ML-DEBIT               PIC S9(09)V9(02).
013200               10  WS-ML-CREDIT              PIC S9(09)V9(02).
013300           05  FILLER                    PIC X(01).
013400 
013500*      STAGING AREA FOR THE CREDIT-NOTE COMPANION ENTRY BUILT BY
013600*      2100-GENERATE-CREDIT-NOTE -- HOLDS THE INVERTED OPERATION
013700*      TYPE AND THE SIGN-REVERSED AMOUNT UNTIL THEY ARE MOVED TO
013800*      THE REGISTER RECORD.
013900       01  WS-CREDIT-NOTE-AREA.
014000           05  WS-CN-OPERATION-TYPE      PIC 9(01).
014100           05  WS-CN-IN-TAX-TOTAL        PIC S9(09)V9(02).
014200           05  FILLER                    PIC X(01).
014300 
014400*      FLAT TRACE VIEW OF A GENERATED CREDIT NOTE -- DISPLAYED BY
014500*      2100-GENERATE-CREDIT-NOTE SO THE JOB LOG SHOWS EVERY REFUND
014600*      POSTED WITHOUT WAITING FOR THE PRINTED REGISTER.
014700       01  WS-CREDIT-NOTE-TRACE-AREA REDEFINES WS-CREDIT-NOTE-AREA
014800                   PIC X(13).
014900 
015000*      FLAT DUMP OF THE TWO MOVE LINES -- DISPLAYED BY
015100*      2400-VALIDATE-MOVE-BALANCE WHEN THE MOVE FAILS TO BALANCE, SO
015200*      THE OPERATOR CAN SEE BOTH LINES ON THE JOB LOG WITHOUT WAITING
015300*      FOR THE REJECTED-MOVE RECORD TO BE PULLED FROM THE MOVES FILE.
015400       01  WS-MOVE-LINES-DISPLAY-AREA REDEFINES WS-MOVE-LINES
015500                   PIC X(65).
015600 
015700*      FLAT DUMP OF THE SWITCH BANK -- DISPLAYED BY
015800*      2650-CARRY-REJECTED-INVOICE WHEN A CONFIG-ERROR REJECT IS
015900*      CARRIED, SO THE OPERATOR CAN SEE WHICH FLAGS WERE SET AT THE
016000*      POINT OF REJECTION WITHOUT A SEPARATE DEBUGGING RUN.
016100       01  WS-SWITCHES-DISPLAY-AREA REDEFINES WS-SWITCHES PIC X(07).
016200 
016300*      STANDALONE SCRATCH FIELDS -- SHOP CONVENTION KEEPS THESE AT
016400*      77-LEVEL RATHER THAN FOLDED INTO A GROUP, THE SAME AS THE
016500*      77-LEVEL WORK FIELDS IN THE VOUCHER/VENDOR PROGRAMS.
016600*      WS-ABS-AMOUNT HOLDS THE SIGN-FLIPPED IN-TAX-TOTAL WHILE
016700*      2110-INVERT-OPERATION-TYPE AND 2400-VALIDATE-MOVE-BALANCE
016800*      BUILD THE TWO MOVE LINES.
016900       77  WS-ABS-AMOUNT              PIC S9(09)V9(02) VALUE ZERO.
017000*      WS-REG-STATUS-OVERRIDE STAGES THE OUTGOING REG-STATUS VALUE
017100*      ACROSS 2500-APPLY-OFFSET, 2600-CARRY-CANCELED-INVOICE, AND
017200*      2650-CARRY-REJECTED-INVOICE UNTIL 2690-WRITE-REGISTER-RECORD
017300*      MOVES IT TO THE REGISTER RECORD.
017400       77  WS-REG-STATUS-OVERRIDE     PIC X(01)   VALUE SPACE.
017500 
017600       PROCEDURE DIVISION.
017700 
017800*      MAIN-LINE CONTROL -- OPENS ALL FILES, DRIVES THE READ/PROCESS
017900*      LOOP, WRITES THE CONTROL-CARRY RECORD, CLOSES OUT.
018000       0000-MAIN-PROCESS.
018100           OPEN INPUT  INVOICE-FILE
018200                   OUTPUT INVOICE-REGISTER-FILE
018300                   OUTPUT MOVES-FILE
018400                   OUTPUT CONTROL-CARRY-MOVES-FILE.
018500*          RUN COUNTERS ZEROED HERE, NOT IN WORKING-STORAGE VALUE CLAUSES
018600*          ALONE -- THIS PROGRAM RUNS ONCE PER JOB SO IT DOESN'T MATTER
018700*          TODAY, BUT IT'S THE SAME BELT-AND-SUSPENDERS HABIT THE SHOP
018800*          USES ON EVERY BATCH PROGRAM IN CASE A FUTURE JCL EVER RE-CALLS
018900*          THIS STEP WITHOUT A FRESH LOAD.
019000           MOVE ZERO TO WS-MOVES-VALIDATED WS-MOVES-REJECTED
019100                   WS-CREDIT-NOTES-GEN WS-TOTAL-DEBIT WS-TOTAL-CREDIT.
019200           PERFORM 1000-READ-INVOICE-RECORD THRU 1000-EXIT.
019300           PERFORM 2000-PROCESS-ONE-INVOICE THRU 2000-EXIT
019400               UNTIL END-OF-FILE.
019500*          CARRY FILE IS WRITTEN ONCE, AFTER THE LAST INVOICE, NOT PER
019600*          RECORD -- CONTROL-TOTALS-REPORT ONLY EVER READS ONE RECORD
019700*          PER CARRY FILE.
019800           PERFORM 8000-WRITE-CONTROL-CARRY THRU 8000-EXIT.
019900           CLOSE INVOICE-FILE INVOICE-REGISTER-FILE MOVES-FILE
020000                   CONTROL-CARRY-MOVES-FILE.
020100*          THIS PROGRAM IS CALLED BY BILLING-BATCH-CLOSE -- EXIT PROGRAM
020200*          RETURNS CONTROL TO THE CALLER, WHICH GOES ON TO RUN THE
020300*          REMAINING THREE CLOSE STEPS.
020400           EXIT PROGRAM.
020500           STOP RUN.
020600 
020700*      SINGLE READ PARAGRAPH, PERFORMED ONCE TO PRIME THE LOOP AND
020800*      AGAIN AT THE BOTTOM OF EACH PASS -- STANDARD SHOP READ-AHEAD
020900*      IDIOM SO THE MAIN LOOP TESTS END-OF-FILE, NOT A RETURN CODE.
021000       1000-READ-INVOICE-RECORD.
021100           READ INVOICE-FILE
021200               AT END MOVE "Y" TO WS-END-OF-FILE.
021300       1000-EXIT.
021400           EXIT.
021500 
021600*      MAIN INVOICE-LEVEL DISPATCH -- ONE INVOICE, THREE POSSIBLE
021700*      OUTCOMES.  EACH EXIT GATE FALLS THROUGH TO THE NEXT STEP
021800*      ONLY WHEN THE INVOICE SURVIVES, ELSE GO TO 2000-READ-NEXT
021900*      SKIPS THE REMAINING STEPS FOR THIS INVOICE ENTIRELY.
022000       2000-PROCESS-ONE-INVOICE.
022100           PERFORM 2100-GENERATE-CREDIT-NOTE THRU 2100-EXIT.
022200*          GATE 1 -- A CANCELED INVOICE NEVER GOES THROUGH THE MOVE.
022300           IF INV-STATUS-CANCELED
022400               PERFORM 2600-CARRY-CANCELED-INVOICE THRU 2600-EXIT
022500               GO TO 2000-READ-NEXT.
022600           PERFORM 2200-CLASSIFY-INVOICE THRU 2200-EXIT.
022700*          GATE 2 -- AN UNRECOGNIZED OPERATION TYPE IS REJECTED HERE
022800*          BEFORE ANY MOVE LINE IS BUILT.
022900           IF CONFIG-ERROR
023000               PERFORM 2650-CARRY-REJECTED-INVOICE THRU 2650-EXIT
023100               GO TO 2000-READ-NEXT.
023200           PERFORM 2300-BUILD-MOVE-LINES THRU 2300-EXIT.
023300           PERFORM 2400-VALIDATE-MOVE-BALANCE THRU 2400-EXIT.
023400           PERFORM 2550-WRITE-MOVE-LINES THRU 2550-EXIT.
023500*          GATE 3 -- OFFSET IS ONLY APPLIED, AND THE INVOICE ONLY
023600*          MARKED VALIDATED, WHEN THE MOVE ITSELF BALANCED.
023700           IF MOVE-BALANCED
023800               PERFORM 2500-APPLY-OFFSET THRU 2500-EXIT
023900               PERFORM 2670-CARRY-VALIDATED-INVOICE THRU 2670-EXIT
024000           ELSE
024100               PERFORM 2680-CARRY-REJECTED-MOVE THRU 2680-EXIT.
024200       2000-READ-NEXT.
024300           PERFORM 1000-READ-INVOICE-RECORD THRU 1000-EXIT.
024400       2000-EXIT.
024500           EXIT.
024600 
024700*      REFUND REQUEST ON THE INCOMING INVOICE PRODUCES A COMPANION
024800*      CREDIT-NOTE ENTRY IN THE REGISTER, OPERATION TYPE INVERTED,
024900*      AMOUNT SIGN REVERSED -- ADDED PER REQUEST AP-0255.
025000       2100-GENERATE-CREDIT-NOTE.
025100           IF NOT INV-REFUND-REQUESTED
025200               GO TO 2100-EXIT.
025300           MOVE INV-OPERATION-TYPE TO WS-CN-OPERATION-TYPE.
025400           PERFORM 2110-INVERT-OPERATION-TYPE THRU 2110-EXIT.
025500           COMPUTE WS-CN-IN-TAX-TOTAL = INV-IN-TAX-TOTAL * -1.
025600           ADD 1 TO WS-CREDIT-NOTES-GEN.
025700           MOVE INV-ID              TO REG-INV-ID.
025800           MOVE WS-CN-OPERATION-TYPE TO REG-OPERATION-TYPE.
025900           MOVE WS-CN-IN-TAX-TOTAL   TO REG-IN-TAX-TOTAL.
026000           MOVE INV-JOURNAL-CODE    TO REG-JOURNAL-CODE.
026100           MOVE INV-PARTNER-ACCOUNT TO REG-PARTNER-ACCOUNT.
026200           MOVE INV-DUE-REMAINING   TO REG-DUE-REMAINING.
026300           MOVE "D"                 TO REG-STATUS.
026400           MOVE "Y"                 TO REG-IS-CREDIT-NOTE.
026500           WRITE INVOICE-REG-RECORD.
026600           DISPLAY "MOVE-INVOICE-PROCESS -- CREDIT NOTE "
026700                   WS-CREDIT-NOTE-TRACE-AREA.
026800       2100-EXIT.
026900           EXIT.
027000 
027100*      FLIPS THE OPERATION TYPE FOR THE CREDIT-NOTE COMPANION ENTRY --
027200*      PURCHASE(1) BECOMES SUPPLIER-CREDIT-NOTE(2) AND VICE VERSA,
027300*      SALE(3) BECOMES CUST-CREDIT-NOTE(4) AND VICE VERSA.  A CODE
027400*      OUTSIDE 1-4 FALLS THROUGH UNCHANGED -- CAN'T HAPPEN, SINCE
027500*      2200-CLASSIFY-INVOICE WOULD HAVE REJECTED IT ALREADY.
027600       2110-INVERT-OPERATION-TYPE.
027700           IF WS-CN-OPERATION-TYPE = 1
027800*              PURCHASE BECOMES SUPPLIER-CREDIT-NOTE.
027900               MOVE 2 TO WS-CN-OPERATION-TYPE
028000           ELSE
028100           IF WS-CN-OPERATION-TYPE = 2
028200*              SUPPLIER-CREDIT-NOTE BECOMES PURCHASE.
028300               MOVE 1 TO WS-CN-OPERATION-TYPE
028400           ELSE
028500           IF WS-CN-OPERATION-TYPE = 3
028600*              SALE BECOMES CUST-CREDIT-NOTE.
028700               MOVE 4 TO WS-CN-OPERATION-TYPE
028800           ELSE
028900           IF WS-CN-OPERATION-TYPE = 4
029000*              CUST-CREDIT-NOTE BECOMES SALE.
029100               MOVE 3 TO WS-CN-OPERATION-TYPE.
029200       2110-EXIT.
029300           EXIT.
029400 
029500*      SET THE THREE CLASSIFICATION FLAGS FROM OPERATION TYPE AND
029600*      THE SIGN OF THE INVOICE AMOUNT.  ISPURCHASE IS TRUE FOR TYPES
029700*      1 AND 2; ISDEBITCUSTOMER IS TRUE FOR TYPES 2 AND 3 -- THE TWO
029800*      FLAGS OVERLAP AT TYPE 2 (SUPPLIER CREDIT NOTE), PER AP-0519.
029900*      TYPE 5-9 IS A CONFIGURATION ERROR -- REJECT AND COUNT, AP-0344.
030000       2200-CLASSIFY-INVOICE.
030100           MOVE "N" TO WS-IS-MINUS WS-IS-PURCHASE WS-IS-DEBIT-CUSTOMER
030200                   WS-CONFIG-ERROR.
030300           IF INV-IN-TAX-TOTAL < ZERO
030400               MOVE "Y" TO WS-IS-MINUS.
030500*          TYPE 1 (PURCHASE) -- PURCHASE ONLY, NOT A DEBIT-CUSTOMER CASE.
030600           IF INV-OPERATION-TYPE = 1
030700               MOVE "Y" TO WS-IS-PURCHASE
030800           ELSE
030900*          TYPE 2 (SUPPLIER-CREDIT-NOTE) -- OVERLAPS BOTH FLAGS, AP-0519.
031000           IF INV-OPERATION-TYPE = 2
031100               MOVE "Y" TO WS-IS-PURCHASE
031200               MOVE "Y" TO WS-IS-DEBIT-CUSTOMER
031300           ELSE
031400*          TYPE 3 (SALE) -- DEBIT-CUSTOMER ONLY, NOT A PURCHASE.
031500           IF INV-OPERATION-TYPE = 3
031600               MOVE "Y" TO WS-IS-DEBIT-CUSTOMER
031700           ELSE
031800*          TYPE 4 (CUST-CREDIT-NOTE) -- NEITHER FLAG SET.
031900           IF INV-OPERATION-TYPE = 4
032000               MOVE "N" TO WS-IS-PURCHASE
032100           ELSE
032200*              ANYTHING OUTSIDE 1-4 IS A BAD FEED -- REJECT PER AP-0344.
032300               MOVE "Y" TO WS-CONFIG-ERROR.
032400*          A MINUS AMOUNT ON AN OTHERWISE-VALID INVOICE MEANS THE MOVE
032500*          RUNS BACKWARDS FROM THE NORMAL CASE -- FLIP THE DEBIT-CUSTOMER
032600*          FLAG SO 2300-BUILD-MOVE-LINES PUTS THE SIGN ON THE RIGHT SIDE.
032700           IF IS-MINUS AND NOT CONFIG-ERROR
032800               IF IS-DEBIT-CUSTOMER
032900                   MOVE "N" TO WS-IS-DEBIT-CUSTOMER
033000               ELSE
033100                   MOVE "Y" TO WS-IS-DEBIT-CUSTOMER.
033200       2200-EXIT.
033300           EXIT.
033400 
033500*      BUILD THE TWO-LINE MOVE -- SUBSCRIPT 1 CARRIES THE DEBIT SIDE
033600*      WHEN THE CUSTOMER OWES US, SUBSCRIPT 2 THE CREDIT SIDE, AND
033700*      VICE-VERSA WHEN WE OWE THE CUSTOMER -- REBUILT AP-0502.
033800       2300-BUILD-MOVE-LINES.
033900*          WORK IN ABSOLUTE VALUE -- THE SIGN IS RESTORED BY WHICH SIDE
034000*          (DEBIT OR CREDIT) THE AMOUNT ENDS UP ON, NOT BY CARRYING A
034100*          NEGATIVE NUMBER THROUGH THE MOVE LINE ITSELF.
034200           MOVE INV-IN-TAX-TOTAL TO WS-ABS-AMOUNT.
034300           IF IS-MINUS
034400               MULTIPLY WS-ABS-AMOUNT BY -1 GIVING WS-ABS-AMOUNT.
034500           MOVE INV-PARTNER-ACCOUNT TO WS-ML-ACCOUNT(1) WS-ML-ACCOUNT(2).
034600           MOVE ZERO TO WS-ML-DEBIT(1) WS-ML-CREDIT(1)
034700                   WS-ML-DEBIT(2) WS-ML-CREDIT(2).
034800*          DEBIT-CUSTOMER: LINE 1 DEBITS THE PARTNER, LINE 2 CREDITS THE
034900*          OFFSETTING ACCOUNT.  ALL OTHER CASES RUN THE OPPOSITE WAY.
035000           IF IS-DEBIT-CUSTOMER
035100               MOVE WS-ABS-AMOUNT TO WS-ML-DEBIT(1)
035200               MOVE WS-ABS-AMOUNT TO WS-ML-CREDIT(2)
035300           ELSE
035400               MOVE WS-ABS-AMOUNT TO WS-ML-CREDIT(1)
035500               MOVE WS-ABS-AMOUNT TO WS-ML-DEBIT(2).
035600       2300-EXIT.
035700           EXIT.
035800 
035900*      VALIDATE THAT THE MOVE'S TWO LINES BALANCE BEFORE COUNTING THE
036000*      INVOICE AS VALIDATED.  A ONE-INVOICE MOVE SHOULD ALWAYS BALANCE
036100*      BY CONSTRUCTION -- THE CHECK EXISTS TO CATCH A FUTURE CODING
036200*      ERROR IN 2300-BUILD-MOVE-LINES BEFORE IT REACHES THE LEDGER.
036300       2400-VALIDATE-MOVE-BALANCE.
036400           MOVE ZERO TO WS-MOVE-DEBIT-TOTAL WS-MOVE-CREDIT-TOTAL.
036500           PERFORM 2410-SUM-ONE-LINE THRU 2410-EXIT
036600               VARYING WS-SUBSCRIPT FROM 1 BY 1
036700               UNTIL WS-SUBSCRIPT > 2.
036800           IF WS-MOVE-DEBIT-TOTAL = WS-MOVE-CREDIT-TOTAL
036900*              BALANCED -- COUNTS TOWARD THE RUN'S VALIDATED TOTAL AND
037000*              FEEDS THE OVERALL DEBIT/CREDIT CONTROL TOTALS.
037100               MOVE "Y" TO WS-MOVE-BALANCED
037200               ADD 1 TO WS-MOVES-VALIDATED
037300               ADD WS-MOVE-DEBIT-TOTAL  TO WS-TOTAL-DEBIT
037400               ADD WS-MOVE-CREDIT-TOTAL TO WS-TOTAL-CREDIT
037500           ELSE
037600*              OUT OF BALANCE -- COUNTS AS A REJECT AND IS TRACED TO THE
037700*              JOB LOG SO THE OPERATOR CAN FOLLOW UP.
037800               MOVE "N" TO WS-MOVE-BALANCED
037900               ADD 1 TO WS-MOVES-REJECTED
038000               DISPLAY "MOVE-INVOICE-PROCESS -- MOVE OUT OF BALANCE "
038100                       WS-MOVE-LINES-DISPLAY-AREA.
038200       2400-EXIT.
038300           EXIT.
038400 
038500*      ACCUMULATES ONE OF THE TWO MOVE LINES INTO THE RUNNING DEBIT/
038600*      CREDIT TOTAL -- CALLED TWICE BY THE VARYING PERFORM IN
038700*      2400-VALIDATE-MOVE-BALANCE, ONCE PER SUBSCRIPT.
038800       2410-SUM-ONE-LINE.
038900           ADD WS-ML-DEBIT(WS-SUBSCRIPT)  TO WS-MOVE-DEBIT-TOTAL.
039000           ADD WS-ML-CREDIT(WS-SUBSCRIPT) TO WS-MOVE-CREDIT-TOTAL.
039100       2410-EXIT.
039200           EXIT.
039300 
039400*      BOTH MOVE LINES ARE WRITTEN WHETHER OR NOT THE MOVE BALANCED
039500*      SO THE FULL AUDIT TRAIL SURVIVES -- STATE FLAGS THE OUTCOME.
039600       2550-WRITE-MOVE-LINES.
039700           PERFORM 2560-WRITE-ONE-MOVE-LINE THRU 2560-EXIT
039800               VARYING WS-SUBSCRIPT FROM 1 BY 1
039900               UNTIL WS-SUBSCRIPT > 2.
040000       2550-EXIT.
040100           EXIT.
040200 
040300*      WRITES ONE MOVE LINE, KEYED BY WS-SUBSCRIPT (1 OR 2), TO
040400*      MOVES-OUT -- CALLED TWICE PER INVOICE BY THE VARYING PERFORM
040500*      IN 2550-WRITE-MOVE-LINES.  MOV-STATE CARRIES THE OUTCOME OF
040600*      THE BALANCE CHECK FORWARD ONTO EACH WRITTEN LINE.
040700       2560-WRITE-ONE-MOVE-LINE.
040800           MOVE INV-ID                      TO MOV-INV-ID.
040900           MOVE WS-SUBSCRIPT                TO MOV-LINE-SEQ.
041000           MOVE WS-ML-ACCOUNT(WS-SUBSCRIPT) TO MOV-ACCOUNT.
041100           MOVE WS-ML-DEBIT(WS-SUBSCRIPT)   TO MOV-DEBIT.
041200           MOVE WS-ML-CREDIT(WS-SUBSCRIPT)  TO MOV-CREDIT.
041300           IF MOVE-BALANCED
041400*              VALIDATED MOVE -- LINE STANDS AS POSTED.
041500               MOVE "V" TO MOV-STATE
041600           ELSE
041700*              REJECTED MOVE -- LINE IS KEPT FOR THE AUDIT TRAIL ONLY.
041800               MOVE "R" TO MOV-STATE.
041900           WRITE MOVE-RECORD.
042000       2560-EXIT.
042100           EXIT.
042200 
042300*      APPLY WHATEVER EXCESS-PAYMENT POOL THE CUSTOMER CARRIES
042400*      AGAINST THE OPEN BALANCE ON THIS INVOICE, CAPPED AT WHICHEVER
042500*      OF THE TWO IS SMALLER -- ADDED PER REQUEST AP-0301.  ONE POOL
042600*      FIELD SERVES BOTH THE DEBIT- AND CREDIT-CUSTOMER CASE.
042700       2500-APPLY-OFFSET.
042800           MOVE INV-EXCESS-AVAILABLE TO WS-OFFSET-AVAILABLE.
042900*          POOL SMALLER THAN THE BALANCE -- APPLY THE WHOLE POOL.
043000           IF WS-OFFSET-AVAILABLE < INV-DUE-REMAINING
043100               MOVE WS-OFFSET-AVAILABLE  TO WS-OFFSET-APPLIED
043200*          BALANCE SMALLER THAN THE POOL -- APPLY ONLY WHAT IS OWED.
043300           ELSE
043400               MOVE INV-DUE-REMAINING    TO WS-OFFSET-APPLIED.
043500           SUBTRACT WS-OFFSET-APPLIED FROM INV-DUE-REMAINING
043600               GIVING WS-REMAINING-BALANCE.
043700       2500-EXIT.
043800           EXIT.
043900 
044000*      A CANCELED INVOICE (INV-STATUS-CANCELED) NEVER REACHES THE
044100*      MOVE/OFFSET LOGIC -- IT IS CARRIED FORWARD TO THE REGISTER
044200*      AS-IS WITH ITS DUE-REMAINING UNCHANGED AND STATUS 'C'.
044300       2600-CARRY-CANCELED-INVOICE.
044400           MOVE INV-DUE-REMAINING TO WS-REMAINING-BALANCE.
044500           MOVE "C" TO WS-REG-STATUS-OVERRIDE.
044600           PERFORM 2690-WRITE-REGISTER-RECORD THRU 2690-EXIT.
044700       2600-EXIT.
044800           EXIT.
044900 
045000*      A CONFIG-ERROR REJECT NEVER REACHES 2400-VALIDATE-MOVE-BALANCE,
045100*      SO ITS COUNT HAS TO BE TAKEN HERE INSTEAD -- ADDED AP-0519.
045200       2650-CARRY-REJECTED-INVOICE.
045300           MOVE INV-DUE-REMAINING TO WS-REMAINING-BALANCE.
045400           MOVE "E" TO WS-REG-STATUS-OVERRIDE.
045500           ADD 1 TO WS-MOVES-REJECTED.
045600           DISPLAY "MOVE-INVOICE-PROCESS -- CONFIG-ERROR REJECT, "
045700                   "SWITCHES " WS-SWITCHES-DISPLAY-AREA.
045800           PERFORM 2690-WRITE-REGISTER-RECORD THRU 2690-EXIT.
045900       2650-EXIT.
046000           EXIT.
046100 
046200*      A VALIDATED MOVE HAS ALREADY UPDATED WS-REMAINING-BALANCE IN
046300*      2500-APPLY-OFFSET -- THIS PARAGRAPH JUST STAMPS STATUS 'V'
046400*      AND WRITES THE REGISTER RECORD.
046500       2670-CARRY-VALIDATED-INVOICE.
046600           MOVE "V" TO WS-REG-STATUS-OVERRIDE.
046700           PERFORM 2690-WRITE-REGISTER-RECORD THRU 2690-EXIT.
046800       2670-EXIT.
046900           EXIT.
047000 
047100*      MOVE FAILED THE BALANCE CHECK -- INVOICE CARRIES FORWARD WITH
047200*      ITS ORIGINAL DUE-REMAINING (NO OFFSET WAS APPLIED) AND STATUS
047300*      'R' SO CONTROL-TOTALS-REPORT'S REJECT COUNT TIES BACK TO IT.
047400       2680-CARRY-REJECTED-MOVE.
047500           MOVE INV-DUE-REMAINING TO WS-REMAINING-BALANCE.
047600           MOVE "R" TO WS-REG-STATUS-OVERRIDE.
047700           PERFORM 2690-WRITE-REGISTER-RECORD THRU 2690-EXIT.
047800       2680-EXIT.
047900           EXIT.
048000 
048100*      COMMON REGISTER-RECORD WRITE, SHARED BY ALL FOUR OUTCOME
048200*      PARAGRAPHS (CANCELED, REJECTED-CONFIG, VALIDATED, REJECTED-
048300*      MOVE) -- ONLY REG-DUE-REMAINING AND REG-STATUS VARY BY CASE,
048400*      STAGED AHEAD OF TIME IN WS-REMAINING-BALANCE AND
048500*      WS-REG-STATUS-OVERRIDE.
048600       2690-WRITE-REGISTER-RECORD.
048700           MOVE INV-ID              TO REG-INV-ID.
048800           MOVE INV-OPERATION-TYPE  TO REG-OPERATION-TYPE.
048900           MOVE INV-IN-TAX-TOTAL    TO REG-IN-TAX-TOTAL.
049000           MOVE INV-JOURNAL-CODE    TO REG-JOURNAL-CODE.
049100           MOVE INV-PARTNER-ACCOUNT TO REG-PARTNER-ACCOUNT.
049200           MOVE WS-REMAINING-BALANCE TO REG-DUE-REMAINING.
049300           MOVE WS-REG-STATUS-OVERRIDE TO REG-STATUS.
049400           MOVE "N"                 TO REG-IS-CREDIT-NOTE.
049500           WRITE INVOICE-REG-RECORD.
049600       2690-EXIT.
049700           EXIT.
049800 
049900*      HAND THE RUN SUBTOTALS OFF TO CONTROL-TOTALS-REPORT VIA THE
050000*      CONTROL-CARRY FILE -- ADDED PER REQUEST AP-0468.
050100       8000-WRITE-CONTROL-CARRY.
050200*          FIVE RUN COUNTERS/ACCUMULATORS, ONE CARRY RECORD -- SAME
050300*          FIELD NAMES ON BOTH SIDES OF EACH MOVE EXCEPT FOR THE WS-
050400*          PREFIX, SO THE MAPPING IS EASY TO AUDIT AT A GLANCE.
050500           MOVE WS-MOVES-VALIDATED   TO CTMV-MOVES-VALIDATED.
050600           MOVE WS-MOVES-REJECTED    TO CTMV-MOVES-REJECTED.
050700           MOVE WS-CREDIT-NOTES-GEN  TO CTMV-CREDIT-NOTES-GEN.
050800           MOVE WS-TOTAL-DEBIT       TO CTMV-TOTAL-DEBIT.
050900           MOVE WS-TOTAL-CREDIT      TO CTMV-TOTAL-CREDIT.
051000           WRITE CTLCARRY-MV-RECORD.
051100       8000-EXIT.
051200           EXIT.
