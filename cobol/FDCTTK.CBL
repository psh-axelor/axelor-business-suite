000100*      *****************************************************************
000200*          FDCTTK.CBL
000300*          CONTROL-CARRY RECORD -- TASK-PRICING SUBTOTALS, READ BACK
000400*          BY CONTROL-TOTALS-REPORT AT RUN END.
000500*      *****************************************************************
000600       FD  CONTROL-CARRY-TASKS-FILE
000700               LABEL RECORDS ARE STANDARD.
000800
000900       01  CTLCARRY-TK-RECORD.
001000           05  CTTK-TASKS-INVOICED       PIC 9(06).
001100           05  CTTK-TOTAL-EX-TAX-BILLED  PIC S9(11)V9(02).
001200*              BATCH/SOURCE STAMP FIELDS -- CARRIED ON THE RECORD FOR
001300*              DOWNSTREAM AUDIT ONLY, NOT TESTED BY THIS SYSTEM'S OWN
001400*              PROCESSING.  PER REQUEST AP-0523.
001500           05  CTTK-BATCH-RUN-ID         PIC 9(06).
001600           05  CTTK-RUN-DATE             PIC 9(08).
001700           05  CTTK-SOURCE-SYSTEM-CODE   PIC X(04).
001800           05  CTTK-CARRY-RECORD-TYPE    PIC X(02) VALUE "TK".
001900           05  FILLER                    PIC X(08).
