000100*      *****************************************************************
000200*          FDINVRG.CBL
000300*          RECORD LAYOUT FOR THE UPDATED INVOICE REGISTER (INVOICE-REG-
000400*          OUT).  CARRIES EVERY ORIGINAL INVOICE FORWARD WITH ITS POST-
000500*          OFFSET REMAINING BALANCE AND FINAL STATUS, PLUS ONE CREDIT-
000600*          NOTE COMPANION RECORD FOR EACH REFUND REQUESTED THIS RUN.
000700*      *****************************************************************
000800       FD  INVOICE-REGISTER-FILE
000900               LABEL RECORDS ARE STANDARD.
001000 
001100       01  INVOICE-REG-RECORD.
001200           05  REG-INV-ID                PIC 9(08).
001300           05  REG-OPERATION-TYPE        PIC 9(01).
001400           05  REG-IN-TAX-TOTAL          PIC S9(09)V9(02).
001500           05  REG-JOURNAL-CODE          PIC X(08).
001600           05  REG-PARTNER-ACCOUNT       PIC X(10).
001700           05  REG-DUE-REMAINING         PIC S9(09)V9(02).
001800*              POST-OFFSET REMAINING BALANCE -- SEE 0500-APPLY-OFFSET.
001900           05  REG-STATUS                PIC X(01).
002000               88  REG-STATUS-DRAFT      VALUE "D".
002100               88  REG-STATUS-VALIDATED  VALUE "V".
002200               88  REG-STATUS-CANCELED   VALUE "C".
002300           05  REG-IS-CREDIT-NOTE        PIC X(01).
002400               88  REG-IS-A-CREDIT-NOTE  VALUE "Y".
002500           05  FILLER                    PIC X(06).
