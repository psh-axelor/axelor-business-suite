000100*      *****************************************************************
000200*          SLTASK.CBL
000300*          FILE-CONTROL ENTRY FOR THE SERVICE-TASK INPUT FILE
000400*          (TASK-IN) -- READ SEQUENTIALLY BY TASK-PRICING.
000500*      *****************************************************************
000600           SELECT TASK-FILE
000700               ASSIGN TO "TASK-IN"
000800               ORGANIZATION IS LINE SEQUENTIAL.
