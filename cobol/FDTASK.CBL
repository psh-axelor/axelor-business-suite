000100*      *****************************************************************
000200*          FDTASK.CBL
000300*          RECORD LAYOUT FOR THE SERVICE-TASK INPUT FILE (TASK-IN).
000400*          ONE RECORD PER TASK PRESENTED TO THE PRICING STEP.
000500*      *****************************************************************
000600       FD  TASK-FILE
000700               LABEL RECORDS ARE STANDARD.
000800
000900       01  TASK-RECORD.
001000           05  TSK-ID                    PIC 9(08).
001100           05  TSK-UNIT-PRICE            PIC S9(07)V9(02).
001200           05  TSK-QUANTITY              PIC S9(05)V9(02).
001300           05  TSK-DISCOUNT-TYPE         PIC 9(01).
001400*              0=NONE 1=PERCENT 2=FIXED-AMOUNT
001500           05  TSK-DISCOUNT-AMOUNT       PIC S9(05)V9(02).
001600           05  TSK-TO-INVOICE            PIC X(01).
001700               88  TSK-FLAGGED-TO-INVOICE  VALUE "Y".
001800*              BATCH/SOURCE STAMP FIELDS -- CARRIED ON THE RECORD FOR
001900*              DOWNSTREAM AUDIT ONLY, NOT TESTED BY THIS SYSTEM'S OWN
002000*              PROCESSING.  PER REQUEST AP-0523.
002100           05  TSK-BATCH-RUN-ID          PIC 9(06).
002200           05  TSK-TASK-DATE             PIC 9(08).
002300           05  TSK-SOURCE-SYSTEM-CODE    PIC X(04).
002400           05  FILLER                    PIC X(02).
