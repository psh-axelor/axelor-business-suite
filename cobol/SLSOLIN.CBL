000100*      *****************************************************************
000200*          SLSOLIN.CBL
000300*          FILE-CONTROL ENTRY FOR THE SALE-ORDER-LINE INPUT FILE
000400*          (SALEORDER-LINES-IN) -- READ BY DELIVERY-STATUS.
000500*      *****************************************************************
000600           SELECT SALE-ORDER-LINE-FILE
000700               ASSIGN TO "SALEORDER-LINES-IN"
000800               ORGANIZATION IS LINE SEQUENTIAL.
