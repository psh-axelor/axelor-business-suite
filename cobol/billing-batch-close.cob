000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. billing-batch-close.
000300       AUTHOR. L. HARTWELL.
000400       INSTALLATION. DATA PROCESSING DIVISION.
000500       DATE-WRITTEN. 04/24/1987.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL ACCOUNTING USE ONLY.
000800*      *****************************************************************
000900*      BILLING-BATCH-CLOSE
001000*      NIGHTLY CLOSE RUN DRIVER -- CALLS THE FOUR CLOSE STEPS IN A FIXED
001100*      SEQUENCE: MOVE-INVOICE-PROCESS (INVOICE/MOVE POSTING AND CREDIT-
001200*      NOTE GENERATION), TASK-PRICING (SERVICE-TASK PRICING AND
001300*      INVOICE-LINE WRITE), DELIVERY-STATUS (SALE-ORDER-LINE DELIVERY
001400*      CLASSIFICATION), AND CONTROL-TOTALS-REPORT (RUN-END PRINTED
001500*      TOTALS).  NO OPERATOR INTERACTION -- THIS RUN IS SUBMITTED FROM
001600*      THE NIGHTLY JOB SCHEDULE, NOT FROM A TERMINAL.
001700*      *****************************************************************
001800*      CHANGE LOG
001900*      DATE       BY   REQUEST#   DESCRIPTION
002000*      ---------  ---  ---------  ---------------------------------
002100*      04/24/87  LH   AP-0235    ORIGINAL PROGRAM -- BUILT FROM THE
002200*                                INTERACTIVE MENU DRIVER, STRIPPED TO A
002300*                                FIXED 4-STEP BATCH SEQUENCE.
002400*      01/11/89  MPR  AP-0303    STEP ORDER FIXED AS MOVES, THEN TASKS,
002500*                                THEN DELIVERY, THEN CONTROL TOTALS --
002600*                                CONTROL-TOTALS-REPORT MUST RUN LAST.
002700*      11/02/98  TSZ  Y2K-0011   YEAR 2000 REMEDIATION -- VERIFIED NO
002800*                                TWO-DIGIT YEAR FIELDS IN THIS PROGRAM.
002900*      07/19/00  TSZ  AP-0472    ADDED THE STEP-COMPLETION SUMMARY LINE
003000*                                SO THE OPERATOR CAN CONFIRM ALL FOUR
003100*                                STEPS RAN FROM ONE LINE ON THE JOB LOG.
003200*      *****************************************************************
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600*      C01 RESERVED FOR THE PRINT SPACING OF A FUTURE HARD-COPY JOB-
003700*      LOG LISTING -- THIS DRIVER ITSELF WRITES NO REPORT, ONLY THE
003800*      DISPLAY LINES PICKED UP BY THE JOB LOG.
003900               C01 IS TOP-OF-FORM.
004000       DATA DIVISION.
004100 
004200       WORKING-STORAGE SECTION.
004300 
004400*      CURRENT STEP NUMBER -- ALSO CARRIED AS A PRINTABLE DIGIT FOR THE
004500*      CONSOLE MESSAGES BUILT IN 9000-LOG-STEP-START/9100-LOG-STEP-END.
004600       01  WS-CONTROLS.
004700           05  WS-STEP-NUMBER              PIC 9(01)  COMP VALUE ZERO.
004800           05  FILLER                      PIC X(01).
004900       01  WS-CONTROLS-PRINT-VIEW REDEFINES WS-CONTROLS.
005000           05  WS-STEP-NUMBER-DISP         PIC X(01).
005100           05  FILLER                      PIC X(01).
005200 
005300*      STEP-COMPLETION SUMMARY LINE -- ONE Y/N FLAG PER CLOSE STEP,
005400*      DISPLAYED AT END OF RUN.  THE NUMERIC-AREA VIEW LETS
005500*      3000-BUILD-COMPLETION-SUMMARY TEST ALL FOUR FLAGS AT ONCE.
005600       01  WS-STEP-COMPLETION-LINE.
005700           05  FILLER                      PIC X(20)
005800                   VALUE "STEPS COMPLETED:    ".
005900           05  WS-STEP-COMPLETION OCCURS 4 TIMES
006000                   PIC X(01)          VALUE "N".
006100           05  FILLER                      PIC X(56) VALUE SPACES.
006200       01  WS-STEP-COMPLETION-NUMERIC-AREA REDEFINES
006300                   WS-STEP-COMPLETION-LINE.
006400           05  FILLER                      PIC X(20).
006500           05  WS-STEP-COMPLETION-FLAGS    PIC X(04).
006600           05  FILLER                      PIC X(56).
006700 
006800*      RUN RESULT INDICATOR -- 'C' ONCE ALL FOUR STEPS HAVE POSTED
006900*      THEIR COMPLETION FLAG.  THE NUMERIC-AREA VIEW LETS THE RETURN
007000*      CODE BE SET BY ARITHMETIC RATHER THAN A CHARACTER COMPARE.
007100       01  WS-RUN-RESULT-LINE.
007200           05  FILLER                      PIC X(11) VALUE "RUN RESULT:".
007300           05  WS-RUN-RESULT-FLAG          PIC X(01) VALUE "I".
007400           05  FILLER                      PIC X(68) VALUE SPACES.
007500       01  WS-RUN-RESULT-NUMERIC-AREA REDEFINES WS-RUN-RESULT-LINE.
007600           05  FILLER                      PIC X(11).
007700           05  WS-RUN-RESULT-CODE          PIC 9(01).
007800           05  FILLER                      PIC X(68).
007900 
008000*      STANDALONE SCRATCH COUNTER -- SHOP CONVENTION KEEPS A ONE-SHOT
008100*      TALLY LIKE THIS AT 77-LEVEL RATHER THAN FOLDED INTO A GROUP,
008200*      THE SAME AS THE 77-LEVEL RUN COUNTERS IN THE VOUCHER AND
008300*      DEDUCTIBLES PROGRAMS.  EACH OF THE FOUR STEP PARAGRAPHS ADDS
008400*      1 ON A SUCCESSFUL CALL RETURN; 5000-DISPLAY-COMPLETION-SUMMARY
008500*      TESTS THE COUNT RATHER THAN RE-SCANNING THE FLAG STRING.
008600       77  WS-STEPS-COMPLETED-COUNT   PIC 9(01)   COMP VALUE ZERO.
008700 
008800       PROCEDURE DIVISION.
008900 
009000*      MAIN-LINE CONTROL -- THE FOUR CLOSE STEPS RUN IN A FIXED ORDER,
009100*      NEVER SKIPPED, NEVER REORDERED.  EACH STEP OWNS ITS OWN FILE
009200*      I/O; THIS DRIVER ONLY SEQUENCES THE CALLS AND LOGS PROGRESS.
009300*      NONE OF THE FOUR CALLED PROGRAMS EVER STOPS THE JOB ON ITS
009400*      OWN -- EACH RETURNS VIA EXIT PROGRAM SO THIS DRIVER CAN GO ON
009500*      TO THE NEXT STEP AND, AT THE END, LOG THE COMPLETION SUMMARY.
009600       0000-MAIN-PROCESS.
009700           PERFORM 1000-RUN-MOVE-INVOICE THRU 1000-EXIT.
009800           PERFORM 2000-RUN-TASK-PRICING THRU 2000-EXIT.
009900           PERFORM 3000-RUN-DELIVERY-STATUS THRU 3000-EXIT.
010000           PERFORM 4000-RUN-CONTROL-TOTALS THRU 4000-EXIT.
010100           PERFORM 5000-DISPLAY-COMPLETION-SUMMARY THRU 5000-EXIT.
010200           DISPLAY "BILLING-BATCH-CLOSE -- NIGHTLY CLOSE RUN COMPLETE".
010300*          THIS IS THE TRUE MAIN PROGRAM OF THE NIGHTLY RUN -- A BARE
010400*          STOP RUN HERE, UNLIKE THE FOUR CALLED STEPS, IS CORRECT.
010500           STOP RUN.
010600 
010700*      STEP 1 -- POSTS THE DAY'S INVOICE FILE TO THE ACCOUNTING MOVE
010800*      AND WRITES THE UPDATED INVOICE REGISTER.  MUST RUN FIRST --
010900*      ITS CONTROL-CARRY OUTPUT FEEDS CONTROL-TOTALS-REPORT.
011000       1000-RUN-MOVE-INVOICE.
011100           MOVE 1 TO WS-STEP-NUMBER.
011200           MOVE "1" TO WS-STEP-NUMBER-DISP.
011300           DISPLAY "BATCH-CLOSE STEP " WS-STEP-NUMBER-DISP
011400                   " STARTING -- MOVE-INVOICE-PROCESS".
011500           CALL "move-invoice-process".
011600           MOVE "Y" TO WS-STEP-COMPLETION(1).
011700           ADD 1 TO WS-STEPS-COMPLETED-COUNT.
011800           DISPLAY "BATCH-CLOSE STEP " WS-STEP-NUMBER-DISP
011900                   " COMPLETE -- MOVE-INVOICE-PROCESS".
012000       1000-EXIT.
012100           EXIT.
012200 
012300*      STEP 2 -- PRICES THE SERVICE-TASK FILE AND WRITES INVOICE-
012400*      LINE RECORDS.  INDEPENDENT OF STEP 1'S OUTPUT, BUT KEPT IN
012500*      THIS ORDER SINCE IT HAS ALWAYS RUN SECOND.
012600       2000-RUN-TASK-PRICING.
012700           MOVE 2 TO WS-STEP-NUMBER.
012800           MOVE "2" TO WS-STEP-NUMBER-DISP.
012900           DISPLAY "BATCH-CLOSE STEP " WS-STEP-NUMBER-DISP
013000                   " STARTING -- TASK-PRICING".
013100           CALL "task-pricing".
013200           MOVE "Y" TO WS-STEP-COMPLETION(2).
013300           ADD 1 TO WS-STEPS-COMPLETED-COUNT.
013400           DISPLAY "BATCH-CLOSE STEP " WS-STEP-NUMBER-DISP
013500                   " COMPLETE -- TASK-PRICING".
013600       2000-EXIT.
013700           EXIT.
013800 
013900*      STEP 3 -- CLASSIFIES EVERY SALE-ORDER LINE BY DELIVERY STATE.
014000*      LAST OF THE THREE POSTING STEPS BEFORE THE FINAL REPORT.
014100       3000-RUN-DELIVERY-STATUS.
014200           MOVE 3 TO WS-STEP-NUMBER.
014300           MOVE "3" TO WS-STEP-NUMBER-DISP.
014400           DISPLAY "BATCH-CLOSE STEP " WS-STEP-NUMBER-DISP
014500                   " STARTING -- DELIVERY-STATUS".
014600           CALL "delivery-status".
014700           MOVE "Y" TO WS-STEP-COMPLETION(3).
014800           ADD 1 TO WS-STEPS-COMPLETED-COUNT.
014900           DISPLAY "BATCH-CLOSE STEP " WS-STEP-NUMBER-DISP
015000                   " COMPLETE -- DELIVERY-STATUS".
015100       3000-EXIT.
015200           EXIT.
015300 
015400*      CONTROL-TOTALS-REPORT MUST RUN LAST -- IT READS THE CARRY FILES
015500*      LEFT BY EACH OF THE OTHER THREE STEPS.  PER REQUEST AP-0303.
015600       4000-RUN-CONTROL-TOTALS.
015700           MOVE 4 TO WS-STEP-NUMBER.
015800           MOVE "4" TO WS-STEP-NUMBER-DISP.
015900           DISPLAY "BATCH-CLOSE STEP " WS-STEP-NUMBER-DISP
016000                   " STARTING -- CONTROL-TOTALS-REPORT".
016100           CALL "control-totals-report".
016200           MOVE "Y" TO WS-STEP-COMPLETION(4).
016300           ADD 1 TO WS-STEPS-COMPLETED-COUNT.
016400           DISPLAY "BATCH-CLOSE STEP " WS-STEP-NUMBER-DISP
016500                   " COMPLETE -- CONTROL-TOTALS-REPORT".
016600       4000-EXIT.
016700           EXIT.
016800 
016900*      BUILDS AND DISPLAYS THE ONE-LINE COMPLETION SUMMARY, THEN SETS
017000*      THE RUN-RESULT INDICATOR TO 'C' IF ALL FOUR STEPS POSTED THEIR
017100*      COMPLETION FLAG -- TESTED OFF WS-STEPS-COMPLETED-COUNT RATHER
017200*      THAN RE-SCANNING WS-STEP-COMPLETION-FLAGS.
017300       5000-DISPLAY-COMPLETION-SUMMARY.
017400           DISPLAY WS-STEP-COMPLETION-LINE.
017500           IF WS-STEPS-COMPLETED-COUNT = 4
017600               MOVE "C" TO WS-RUN-RESULT-FLAG
017700               MOVE 1 TO WS-RUN-RESULT-CODE
017800           ELSE
017900               MOVE "I" TO WS-RUN-RESULT-FLAG
018000               MOVE 0 TO WS-RUN-RESULT-CODE.
018100           DISPLAY WS-RUN-RESULT-LINE.
018200       5000-EXIT.
018300           EXIT.
