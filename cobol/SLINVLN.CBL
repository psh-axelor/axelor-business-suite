000100*      *****************************************************************
000200*          SLINVLN.CBL
000300*          FILE-CONTROL ENTRY FOR THE PRICED-TASK / INVOICE-LINE
000400*          OUTPUT FILE (INVOICE-LINES-OUT) -- WRITTEN BY TASK-PRICING.
000500*      *****************************************************************
000600           SELECT INVOICE-LINE-FILE
000700               ASSIGN TO "INVOICE-LINES-OUT"
000800               ORGANIZATION IS LINE SEQUENTIAL.
