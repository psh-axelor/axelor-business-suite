000100*      *****************************************************************
000200*          FDINVLN.CBL
000300*          RECORD LAYOUT FOR THE PRICED-TASK / INVOICE-LINE OUTPUT FILE
000400*          (INVOICE-LINES-OUT).  ONE RECORD PER TASK FLAGGED TO INVOICE.
000500*      *****************************************************************
000600       FD  INVOICE-LINE-FILE
000700               LABEL RECORDS ARE STANDARD.
000800
000900       01  INVOICE-LINE-RECORD.
001000           05  IVL-TASK-ID               PIC 9(08).
001100           05  IVL-PRICE-DISCOUNTED      PIC S9(07)V9(02).
001200           05  IVL-EX-TAX-TOTAL          PIC S9(09)V9(02).
001300*              BATCH/SOURCE STAMP FIELDS -- CARRIED ON THE RECORD FOR
001400*              DOWNSTREAM AUDIT ONLY, NOT TESTED BY THIS SYSTEM'S OWN
001500*              PROCESSING.  PER REQUEST AP-0523.
001600           05  IVL-BATCH-RUN-ID          PIC 9(06).
001700           05  IVL-POSTING-DATE          PIC 9(08).
001800           05  IVL-SOURCE-SYSTEM-CODE    PIC X(04).
001900           05  IVL-RECORD-SEQUENCE-NO    PIC 9(04).
002000           05  FILLER                    PIC X(04).
