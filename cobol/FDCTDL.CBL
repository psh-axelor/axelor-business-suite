000100*      *****************************************************************
000200*          FDCTDL.CBL
000300*          CONTROL-CARRY RECORD -- DELIVERY-STATUS SUBTOTALS, READ
000400*          BACK BY CONTROL-TOTALS-REPORT AT RUN END.
000500*      *****************************************************************
000600       FD  CONTROL-CARRY-DELIV-FILE
000700               LABEL RECORDS ARE STANDARD.
000800
000900       01  CTLCARRY-DL-RECORD.
001000           05  CTDL-DELIVERED-COUNT      PIC 9(06).
001100           05  CTDL-PARTIAL-COUNT        PIC 9(06).
001200           05  CTDL-NOT-DELIV-COUNT      PIC 9(06).
001300*              BATCH/SOURCE STAMP FIELDS -- CARRIED ON THE RECORD FOR
001400*              DOWNSTREAM AUDIT ONLY, NOT TESTED BY THIS SYSTEM'S OWN
001500*              PROCESSING.  PER REQUEST AP-0523.
001600           05  CTDL-BATCH-RUN-ID         PIC 9(06).
001700           05  CTDL-RUN-DATE             PIC 9(08).
001800           05  CTDL-SOURCE-SYSTEM-CODE   PIC X(04).
001900           05  CTDL-CARRY-RECORD-TYPE    PIC X(02) VALUE "DL".
002000           05  FILLER                    PIC X(04).
