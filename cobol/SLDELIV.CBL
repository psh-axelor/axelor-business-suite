000100*      *****************************************************************
000200*          SLDELIV.CBL
000300*          FILE-CONTROL ENTRY FOR THE DELIVERY-STATUS OUTPUT FILE
000400*          (DELIVERY-STATUS-OUT) -- WRITTEN BY DELIVERY-STATUS.
000500*      *****************************************************************
000600           SELECT DELIVERY-STATUS-FILE
000700               ASSIGN TO "DELIVERY-STATUS-OUT"
000800               ORGANIZATION IS LINE SEQUENTIAL.
