000100*      *****************************************************************
000200*          SLMOVES.CBL
000300*          FILE-CONTROL ENTRY FOR THE VALIDATED-MOVES OUTPUT FILE
000400*          (MOVES-OUT) -- WRITTEN BY MOVE-INVOICE-PROCESS.
000500*      *****************************************************************
000600           SELECT MOVES-FILE
000700               ASSIGN TO "MOVES-OUT"
000800               ORGANIZATION IS LINE SEQUENTIAL.
