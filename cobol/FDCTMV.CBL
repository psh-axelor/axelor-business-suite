000100*      *****************************************************************
000200*          FDCTMV.CBL
000300*          CONTROL-CARRY RECORD -- MOVE-INVOICE-PROCESS SUBTOTALS,
000400*          READ BACK BY CONTROL-TOTALS-REPORT AT RUN END.
000500*      *****************************************************************
000600       FD  CONTROL-CARRY-MOVES-FILE
000700               LABEL RECORDS ARE STANDARD.
000800 
000900       01  CTLCARRY-MV-RECORD.
001000           05  CTMV-MOVES-VALIDATED      PIC 9(06).
001100           05  CTMV-MOVES-REJECTED       PIC 9(06).
001200           05  CTMV-CREDIT-NOTES-GEN     PIC 9(06).
001300           05  CTMV-TOTAL-DEBIT          PIC S9(11)V9(02).
001400           05  CTMV-TOTAL-CREDIT         PIC S9(11)V9(02).
001500           05  FILLER                    PIC X(10).
