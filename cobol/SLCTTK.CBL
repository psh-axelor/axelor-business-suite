000100*      *****************************************************************
000200*          SLCTTK.CBL
000300*          FILE-CONTROL ENTRY FOR THE TASK-PRICING CONTROL-CARRY
000400*          FILE -- HANDS THE TASK-PRICING STEP TOTALS TO THE
000500*          FINAL CONTROL-TOTALS-REPORT STEP.
000600*      *****************************************************************
000700           SELECT CONTROL-CARRY-TASKS-FILE
000800               ASSIGN TO "CTLCARRY-TK"
000900               ORGANIZATION IS LINE SEQUENTIAL.
