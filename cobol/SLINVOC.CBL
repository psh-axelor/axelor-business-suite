000100*      *****************************************************************
000200*          SLINVOC.CBL
000300*          FILE-CONTROL ENTRY FOR THE DAILY INVOICE INPUT FILE
000400*          (INVOICE-IN) -- READ SEQUENTIALLY BY MOVE-INVOICE-PROCESS.
000500*      *****************************************************************
000600           SELECT INVOICE-FILE
000700               ASSIGN TO "INVOICE-IN"
000800               ORGANIZATION IS LINE SEQUENTIAL.
