000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. delivery-status.
000300       AUTHOR. M. PRICE.
000400       INSTALLATION. DATA PROCESSING DIVISION.
000500       DATE-WRITTEN. 04/17/1987.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL ACCOUNTING USE ONLY.
000800*      *****************************************************************
000900*      DELIVERY-STATUS
001000*      NIGHTLY CLOSE STEP 3 OF 3 -- READS THE SALE-ORDER-LINE FILE AND,
001100*      FOR EACH LINE, COMPUTES THE UNDELIVERED QUANTITY (ORDERED LESS
001200*      DELIVERED, NEVER LESS THAN ZERO) AND CLASSIFIES THE LINE AS NOT
001300*      DELIVERED, PARTIALLY DELIVERED, OR FULLY DELIVERED.  WRITES ONE
001400*      DELIVERY-STATUS RECORD PER LINE AND ITS RUN SUBTOTALS TO A
001500*      CONTROL-CARRY FILE FOR PICKUP BY CONTROL-TOTALS-REPORT AT THE
001600*      END OF THE RUN.
001700*      *****************************************************************
001800*      CHANGE LOG
001900*      DATE       BY   REQUEST#   DESCRIPTION
002000*      ---------  ---  ---------  ---------------------------------
002100*      04/17/87  MPR  AP-0234    ORIGINAL PROGRAM.
002200*      01/11/89  MPR  AP-0303    UNDELIVERED-QTY FLOORED AT ZERO --
002300*                                A LINE CANNOT SHOW A NEGATIVE SHORTAGE.
002400*      11/02/98  TSZ  Y2K-0009   YEAR 2000 REMEDIATION -- VERIFIED NO
002500*                                TWO-DIGIT YEAR FIELDS IN THIS PROGRAM.
002600*      07/19/00  TSZ  AP-0470    SPLIT CONTROL TOTALS OUT TO A CARRY
002700*                                FILE FOR THE COMBINED CONTROL-TOTALS-
002800*                                REPORT STEP.
002900*      02/14/03  CYB  AP-0503    STATE COUNTERS REBUILT AS A 3-
003000*                                OCCURRENCE TABLE ON THE CARRY RECORD.
003100*      08/03/06  CYB  AP-0521    ADDED A RUN-END LINES-PROCESSED SUMMARY
003200*                                TO THE JOB LOG, MATCHING THE STEP-
003300*                                COMPLETION SUMMARY IN BILLING-BATCH-
003400*                                CLOSE.
003500*      *****************************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900*          C01 RESERVED FOR THE PRINT SPACING OF A FUTURE HARD-COPY
004000*          DELIVERY-EXCEPTION LISTING -- THIS STEP ITSELF WRITES NO
004100*          REPORT.
004200               C01 IS TOP-OF-FORM.
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500 
004600*      THREE FILES -- SALE-ORDER LINES IN, DELIVERY-STATUS OUT, AND
004700*      THE SUBTOTAL CARRY FILE PICKED UP BY CONTROL-TOTALS-REPORT.
004800           COPY "SLSOLIN.CBL".
004900           COPY "SLDELIV.CBL".
005000           COPY "SLCTDL.CBL".
005100 
005200       DATA DIVISION.
005300       FILE SECTION.
005400 
005500*      RECORD LAYOUTS COPIED IN, ONE PER SELECT ABOVE, IN THE SAME
005600*      ORDER.
005700           COPY "FDSOLIN.CBL".
005800           COPY "FDDELIV.CBL".
005900           COPY "FDCTDL.CBL".
006000 
006100       WORKING-STORAGE SECTION.
006200 
006300*      ONE SWITCH -- END-OF-FILE ON THE SALE-ORDER-LINE FILE.
006400       01  WS-SWITCHES.
006500           05  WS-END-OF-FILE            PIC X       VALUE "N".
006600               88  END-OF-FILE                    VALUE "Y".
006700           05  FILLER                    PIC X(01).
006800 
006900*      RUN SUBTOTALS FOR THE CONTROL-CARRY FILE -- COUNTED BY
007000*      DELIVERY STATE, SUBSCRIPTED 1/2/3 TO MATCH DLV-STATE.
007100       01  WS-RUN-TOTALS.
007200           05  WS-COUNT-BY-STATE OCCURS 3 TIMES
007300                   PIC 9(06)   COMP VALUE ZERO.
007400           05  FILLER                    PIC X(01).
007500 
007600       01  WS-WORK-AMOUNTS.
007700           05  WS-UNDELIVERED-QTY        PIC S9(07)V9(02) VALUE ZERO.
007800           05  FILLER                    PIC X(01).
007900 
008000*      WHOLE/CENTS EDIT VIEW OF THE UNDELIVERED QUANTITY -- DISPLAYED
008100*      BY 2300-WRITE-DELIVERY-STATUS AS A LINE-BY-LINE JOB-LOG TRACE.
008200       01  WS-UNDELIVERED-QTY-EDIT-AREA REDEFINES WS-WORK-AMOUNTS.
008300           05  WS-UNDELIVERED-WHOLE      PIC S9(07).
008400           05  WS-UNDELIVERED-CENTS      PIC 9(02).
008500           05  FILLER                    PIC X(01).
008600 
008700*      FLAT TRACE RECORD FOR ONE ORDER LINE -- BUILT AND DISPLAYED BY
008800*      2300-WRITE-DELIVERY-STATUS SO THE JOB LOG SHOWS EVERY LINE'S
008900*      ID, STATE, AND UNDELIVERED QUANTITY TOGETHER ON ONE ROW.
009000       01  WS-DELIVERY-TRACE-AREA.
009100           05  WS-DT-ID                  PIC 9(08)   VALUE ZERO.
009200           05  WS-DT-STATE               PIC 9(01)   VALUE ZERO.
009300           05  WS-DT-UNDELIVERED-QTY     PIC S9(07)V9(02) VALUE ZERO.
009400           05  FILLER                    PIC X(01).
009500       01  WS-DELIVERY-TRACE-DISPLAY-AREA REDEFINES
009600                   WS-DELIVERY-TRACE-AREA PIC X(19).
009700 
009800*      RUN-END SUMMARY LINE -- THE NUMERIC-AREA VIEW LETS
009900*      8000-WRITE-CONTROL-CARRY TOTAL THE THREE STATE COUNTS BY
010000*      ARITHMETIC BEFORE THE EDITED VIEW IS DISPLAYED, THE SAME
010100*      PRINT-LINE/NUMERIC-AREA IDIOM USED IN BILLING-BATCH-CLOSE.
010200       01  WS-RUN-SUMMARY-LINE.
010300           05  FILLER                    PIC X(20)
010400                   VALUE "LINES PROCESSED:    ".
010500           05  WS-LINES-PROCESSED-DISPLAY PIC ZZZZZ9.
010600           05  FILLER                    PIC X(54) VALUE SPACES.
010700       01  WS-RUN-SUMMARY-NUMERIC-AREA REDEFINES WS-RUN-SUMMARY-LINE.
010800           05  FILLER                    PIC X(20).
010900           05  WS-LINES-PROCESSED-EDIT   PIC 9(06).
011000           05  FILLER                    PIC X(54).
011100 
011200*      STANDALONE SCRATCH FIELD -- SHOP CONVENTION KEEPS A TABLE
011300*      SUBSCRIPT LIKE THIS AT 77-LEVEL RATHER THAN FOLDED INTO A
011400*      GROUP.  WS-SUBSCRIPT WALKS WS-COUNT-BY-STATE IN
011500*      8000-WRITE-CONTROL-CARRY WHEN THE THREE STATE COUNTS ARE
011600*      MOVED TO THE CARRY RECORD.
011700       77  WS-SUBSCRIPT               PIC 9(02)   COMP VALUE ZERO.
011800 
011900       PROCEDURE DIVISION.
012000 
012100*      MAIN-LINE CONTROL -- OPENS ALL FILES, DRIVES THE READ/PROCESS
012200*      LOOP, WRITES THE CONTROL-CARRY RECORD, CLOSES OUT.
012300       0000-MAIN-PROCESS.
012400           OPEN INPUT  SALE-ORDER-LINE-FILE
012500                   OUTPUT DELIVERY-STATUS-FILE
012600                   OUTPUT CONTROL-CARRY-DELIV-FILE.
012700*          RUN COUNTERS ZEROED HERE, NOT LEFT TO THE WORKING-STORAGE
012800*          VALUE CLAUSES ALONE -- SAME BELT-AND-SUSPENDERS HABIT USED
012900*          ON EVERY BATCH PROGRAM IN THIS SHOP.
013000           MOVE ZERO TO WS-COUNT-BY-STATE(1) WS-COUNT-BY-STATE(2)
013100                   WS-COUNT-BY-STATE(3).
013200           PERFORM 1000-READ-ORDER-LINE THRU 1000-EXIT.
013300           PERFORM 2000-PROCESS-ONE-LINE THRU 2000-EXIT
013400               UNTIL END-OF-FILE.
013500*          CARRY FILE IS WRITTEN ONCE, AFTER THE LAST ORDER LINE, NOT
013600*          PER RECORD.
013700           PERFORM 8000-WRITE-CONTROL-CARRY THRU 8000-EXIT.
013800           CLOSE SALE-ORDER-LINE-FILE DELIVERY-STATUS-FILE
013900                   CONTROL-CARRY-DELIV-FILE.
014000*          THIS PROGRAM IS CALLED BY BILLING-BATCH-CLOSE -- EXIT PROGRAM
014100*          RETURNS CONTROL TO THE CALLER RATHER THAN ENDING THE JOB.
014200           EXIT PROGRAM.
014300           STOP RUN.
014400 
014500       1000-READ-ORDER-LINE.
014600           READ SALE-ORDER-LINE-FILE
014700               AT END MOVE "Y" TO WS-END-OF-FILE.
014800       1000-EXIT.
014900           EXIT.
015000 
015100*      ONE ORDER LINE, START TO FINISH -- COMPUTE THE SHORTAGE,
015200*      CLASSIFY IT, WRITE THE STATUS RECORD, READ AHEAD.
015300       2000-PROCESS-ONE-LINE.
015400           PERFORM 2100-COMPUTE-UNDELIVERED-QTY THRU 2100-EXIT.
015500           PERFORM 2200-DETERMINE-DELIVERY-STATE THRU 2200-EXIT.
015600           PERFORM 2300-WRITE-DELIVERY-STATUS THRU 2300-EXIT.
015700           PERFORM 1000-READ-ORDER-LINE THRU 1000-EXIT.
015800       2000-EXIT.
015900           EXIT.
016000 
016100*      ORDERED LESS DELIVERED, NEVER ALLOWED TO GO NEGATIVE -- PER
016200*      REQUEST AP-0303.
016300       2100-COMPUTE-UNDELIVERED-QTY.
016400           COMPUTE WS-UNDELIVERED-QTY = SOL-QTY - SOL-DELIVERED-QTY.
016500           IF WS-UNDELIVERED-QTY < ZERO
016600               MOVE ZERO TO WS-UNDELIVERED-QTY.
016700       2100-EXIT.
016800           EXIT.
016900 
017000*      ZERO DELIVERED IS STATE 1, PARTIAL IS STATE 2, ELSE FULLY
017100*      DELIVERED IS STATE 3.
017200       2200-DETERMINE-DELIVERY-STATE.
017300*          NOTHING DELIVERED YET.
017400           IF SOL-DELIVERED-QTY = ZERO
017500               MOVE 1 TO DLV-STATE
017600           ELSE
017700*          SOME BUT NOT ALL DELIVERED.
017800           IF SOL-DELIVERED-QTY < SOL-QTY
017900               MOVE 2 TO DLV-STATE
018000*          DELIVERED QUANTITY MEETS OR EXCEEDS THE ORDER -- TREATED
018100*          AS FULLY DELIVERED EVEN ON AN OVER-SHIP.
018200           ELSE
018300               MOVE 3 TO DLV-STATE.
018400       2200-EXIT.
018500           EXIT.
018600 
018700*      WRITES THE DELIVERY-STATUS RECORD, TALLIES THE RUN COUNT BY
018800*      STATE, AND TRACES THE LINE TO THE JOB LOG IN WHOLE/CENTS
018900*      FORM.
019000       2300-WRITE-DELIVERY-STATUS.
019100           MOVE SOL-ID              TO DLV-ID.
019200           MOVE WS-UNDELIVERED-QTY  TO DLV-UNDELIVERED-QTY.
019300           WRITE DELIVERY-STATUS-RECORD.
019400           MOVE DLV-STATE TO WS-SUBSCRIPT.
019500           ADD 1 TO WS-COUNT-BY-STATE(WS-SUBSCRIPT).
019600           MOVE SOL-ID              TO WS-DT-ID.
019700           MOVE DLV-STATE           TO WS-DT-STATE.
019800           MOVE WS-UNDELIVERED-QTY  TO WS-DT-UNDELIVERED-QTY.
019900           DISPLAY "DELIVERY-STATUS -- LINE "
020000                   WS-DELIVERY-TRACE-DISPLAY-AREA " UNDELIVERED "
020100                   WS-UNDELIVERED-WHOLE "." WS-UNDELIVERED-CENTS.
020200       2300-EXIT.
020300           EXIT.
020400 
020500*      HAND THE RUN SUBTOTALS OFF TO CONTROL-TOTALS-REPORT VIA THE
020600*      CONTROL-CARRY FILE -- ADDED PER REQUEST AP-0470.
020700       8000-WRITE-CONTROL-CARRY.
020800           MOVE WS-COUNT-BY-STATE(1) TO CTDL-NOT-DELIV-COUNT.
020900           MOVE WS-COUNT-BY-STATE(2) TO CTDL-PARTIAL-COUNT.
021000           MOVE WS-COUNT-BY-STATE(3) TO CTDL-DELIVERED-COUNT.
021100           WRITE CTLCARRY-DL-RECORD.
021200           ADD WS-COUNT-BY-STATE(1) WS-COUNT-BY-STATE(2)
021300                   WS-COUNT-BY-STATE(3) GIVING WS-LINES-PROCESSED-EDIT.
021400           DISPLAY WS-RUN-SUMMARY-LINE.
021500       8000-EXIT.
021600           EXIT.
