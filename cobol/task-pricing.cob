000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. task-pricing.
000300       AUTHOR. D. OKONKWO.
000400       INSTALLATION. DATA PROCESSING DIVISION.
000500       DATE-WRITTEN. 04/02/1987.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL ACCOUNTING USE ONLY.
000800*      *****************************************************************
000900*      TASK-PRICING
001000*      NIGHTLY CLOSE STEP 2 OF 3 -- READS THE SERVICE-TASK FILE AND,
001100*      FOR EACH TASK, APPLIES ITS DISCOUNT TO THE UNIT PRICE, EXTENDS
001200*      THE DISCOUNTED PRICE BY QUANTITY WITH BANKER'S ROUNDING, AND
001300*      WRITES AN INVOICE-LINE RECORD FOR EVERY TASK FLAGGED TO-INVOICE.
001400*      A TASK WITH ZERO QUANTITY CANNOT BE PRICED AND IS SKIPPED.
001500*      WRITES ITS RUN SUBTOTALS TO A CONTROL-CARRY FILE FOR PICKUP BY
001600*      CONTROL-TOTALS-REPORT AT THE END OF THE RUN.
001700*      *****************************************************************
001800*      CHANGE LOG
001900*      DATE       BY   REQUEST#   DESCRIPTION
002000*      ---------  ---  ---------  ---------------------------------
002100*      04/02/87  DBO  AP-0233    ORIGINAL PROGRAM.
002200*      09/02/87  DBO  AP-0256    FIXED-AMOUNT DISCOUNT NOW FLOORED AT
002300*                                ZERO -- A DISCOUNT MAY NOT GO NEGATIVE.
002400*      01/11/89  DBO  AP-0302    SKIP ZERO-QUANTITY TASKS RATHER THAN
002500*                                PRICE THEM AT ZERO.
002600*      06/22/91  MPR  AP-0345    EXTENDED-AMOUNT ROUNDING CHANGED TO
002700*                                BANKER'S (NEAREST-EVEN) PER AUDIT.
002800*      11/02/98  TSZ  Y2K-0008   YEAR 2000 REMEDIATION -- VERIFIED NO
002900*                                TWO-DIGIT YEAR FIELDS IN THIS PROGRAM.
003000*      07/19/00  TSZ  AP-0469    SPLIT CONTROL TOTALS OUT TO A CARRY
003100*                                FILE FOR THE COMBINED CONTROL-TOTALS-
003200*                                REPORT STEP.
003300*      08/03/06  CYB  AP-0520    AN UNRECOGNIZED DISCOUNT-TYPE CODE WAS
003400*                                FALLING THROUGH UNPRICED -- NOW FALLS
003500*                                BACK TO UNIT PRICE AND LOGS THE
003600*                                DISCOUNT KEY TO THE JOB LOG.
003700*      *****************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100*          C01 RESERVED FOR THE PRINT SPACING OF A FUTURE HARD-COPY
004200*          PRICING LISTING -- THIS STEP ITSELF WRITES NO REPORT.
004300               C01 IS TOP-OF-FORM.
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600 
004700*      THREE FILES -- SERVICE TASKS IN, PRICED INVOICE LINES OUT,
004800*      AND THE SUBTOTAL CARRY FILE PICKED UP BY CONTROL-TOTALS-
004900*      REPORT.
005000           COPY "SLTASK.CBL".
005100           COPY "SLINVLN.CBL".
005200           COPY "SLCTTK.CBL".
005300 
005400       DATA DIVISION.
005500       FILE SECTION.
005600 
005700*      RECORD LAYOUTS COPIED IN, ONE PER SELECT ABOVE, IN THE SAME
005800*      ORDER.
005900           COPY "FDTASK.CBL".
006000           COPY "FDINVLN.CBL".
006100           COPY "FDCTTK.CBL".
006200 
006300       WORKING-STORAGE SECTION.
006400 
006500*      ONE SWITCH -- END-OF-FILE ON THE TASK FILE.  NO OTHER
006600*      SWITCH IS NEEDED SINCE THIS STEP HAS ONLY ONE READ LOOP.
006700       01  WS-SWITCHES.
006800           05  WS-END-OF-FILE            PIC X       VALUE "N".
006900               88  END-OF-FILE                    VALUE "Y".
007000           05  FILLER                    PIC X(01).
007100 
007200*      RUN SUBTOTALS FOR THE CONTROL-CARRY FILE.
007300       01  WS-RUN-TOTALS.
007400           05  WS-TASKS-INVOICED         PIC 9(06)   COMP VALUE ZERO.
007500           05  WS-TOTAL-EX-TAX-BILLED    PIC S9(11)V9(02) VALUE ZERO.
007600           05  FILLER                    PIC X(01).
007700 
007800*      WORK AREA FOR THE DISCOUNT AND EXTENSION MATH -- RESET BY
007900*      BEING OVERWRITTEN EACH PASS THROUGH 2100/2200, NOT EXPLICITLY
008000*      ZEROED, SINCE EVERY TASK THAT REACHES THEM COMPUTES BOTH
008100*      FIELDS FRESH.
008200       01  WS-WORK-AMOUNTS.
008300           05  WS-PRICE-DISCOUNTED       PIC S9(07)V9(02) VALUE ZERO.
008400           05  WS-EXTENDED-AMOUNT        PIC S9(09)V9(02) VALUE ZERO.
008500           05  FILLER                    PIC X(01).
008600 
008700*      WHOLE/CENTS EDIT VIEW OF THE EXTENDED AMOUNT -- DISPLAYED BY
008800*      2300-WRITE-INVOICE-LINE ON EVERY INVOICE LINE WRITTEN SO THE
008900*      JOB LOG CARRIES A READABLE PRICING TRACE.
009000       01  WS-EXTENDED-AMOUNT-EDIT-AREA REDEFINES WS-WORK-AMOUNTS.
009100           05  FILLER                    PIC X(09).
009200           05  WS-EXTENDED-WHOLE         PIC S9(09).
009300           05  WS-EXTENDED-CENTS         PIC 9(02).
009400           05  FILLER                    PIC X(01).
009500 
009600*      WHOLE/CENTS EDIT VIEW OF THE DISCOUNTED PRICE -- DISPLAYED
009700*      ALONGSIDE THE EXTENDED-AMOUNT TRACE FOR THE SAME LINE.
009800       01  WS-PRICE-DISCOUNTED-EDIT-AREA REDEFINES WS-WORK-AMOUNTS.
009900           05  WS-PRICE-WHOLE            PIC S9(07).
010000           05  WS-PRICE-CENTS            PIC 9(02).
010100           05  FILLER                    PIC X(12).
010200 
010300*      DISCOUNT KEY CARRIED FORWARD SOLELY FOR THE UNRECOGNIZED-CODE
010400*      DIAGNOSTIC IN 2100-COMPUTE-DISCOUNT -- ADDED PER REQUEST
010500*      AP-0520.
010600       01  WS-DISCOUNT-KEY-AREA.
010700           05  WS-DISCOUNT-TYPE-KEY      PIC 9(01)   VALUE ZERO.
010800           05  WS-DISCOUNT-AMOUNT-KEY    PIC S9(05)V9(02) VALUE ZERO.
010900           05  FILLER                    PIC X(01).
011000       01  WS-DISCOUNT-KEY-DISPLAY-AREA REDEFINES WS-DISCOUNT-KEY-AREA
011100                   PIC X(09).
011200 
011300*      STANDALONE SCRATCH FIELD -- SHOP CONVENTION KEEPS A ONE-SHOT
011400*      CALCULATION FIELD LIKE THIS AT 77-LEVEL RATHER THAN FOLDED
011500*      INTO A GROUP.  WS-DISCOUNT-PCT-FACTOR HOLDS THE 1-MINUS-RATE
011600*      FACTOR 2100-COMPUTE-DISCOUNT MULTIPLIES THE UNIT PRICE BY FOR
011700*      A PERCENT DISCOUNT.
011800       77  WS-DISCOUNT-PCT-FACTOR     PIC S9(03)V9(06) VALUE ZERO.
011900 
012000       PROCEDURE DIVISION.
012100 
012200*      MAIN-LINE CONTROL -- OPENS ALL FILES, DRIVES THE READ/PROCESS
012300*      LOOP, WRITES THE CONTROL-CARRY RECORD, CLOSES OUT.
012400       0000-MAIN-PROCESS.
012500           OPEN INPUT  TASK-FILE
012600                   OUTPUT INVOICE-LINE-FILE
012700                   OUTPUT CONTROL-CARRY-TASKS-FILE.
012800*          RUN COUNTERS ZEROED HERE, NOT LEFT TO THE WORKING-STORAGE
012900*          VALUE CLAUSES ALONE -- SAME BELT-AND-SUSPENDERS HABIT USED
013000*          ON EVERY BATCH PROGRAM IN THIS SHOP.
013100           MOVE ZERO TO WS-TASKS-INVOICED WS-TOTAL-EX-TAX-BILLED.
013200           PERFORM 1000-READ-TASK-RECORD THRU 1000-EXIT.
013300           PERFORM 2000-PROCESS-ONE-TASK THRU 2000-EXIT
013400               UNTIL END-OF-FILE.
013500*          CARRY FILE IS WRITTEN ONCE, AFTER THE LAST TASK, NOT PER
013600*          RECORD.
013700           PERFORM 8000-WRITE-CONTROL-CARRY THRU 8000-EXIT.
013800           CLOSE TASK-FILE INVOICE-LINE-FILE CONTROL-CARRY-TASKS-FILE.
013900*          THIS PROGRAM IS CALLED BY BILLING-BATCH-CLOSE -- EXIT PROGRAM
014000*          RETURNS CONTROL TO THE CALLER RATHER THAN ENDING THE JOB.
014100           EXIT PROGRAM.
014200           STOP RUN.
014300 
014400       1000-READ-TASK-RECORD.
014500           READ TASK-FILE
014600               AT END MOVE "Y" TO WS-END-OF-FILE.
014700       1000-EXIT.
014800           EXIT.
014900 
015000*      A ZERO-QUANTITY TASK CANNOT BE EXTENDED TO AN AMOUNT AND IS
015100*      LEFT UNPRICED -- ADDED PER REQUEST AP-0302.
015200       2000-PROCESS-ONE-TASK.
015300           IF TSK-QUANTITY = ZERO
015400               GO TO 2000-READ-NEXT.
015500           PERFORM 2100-COMPUTE-DISCOUNT THRU 2100-EXIT.
015600           PERFORM 2200-COMPUTE-EXTENDED-AMOUNT THRU 2200-EXIT.
015700*          A TASK NOT FLAGGED TO-INVOICE IS STILL PRICED (SO THE JOB
015800*          LOG SHOWS ITS EXTENDED AMOUNT) BUT NO INVOICE LINE IS WRITTEN
015900*          AND IT DOES NOT COUNT TOWARD THE RUN TOTALS.
016000           IF TSK-FLAGGED-TO-INVOICE
016100               PERFORM 2300-WRITE-INVOICE-LINE THRU 2300-EXIT.
016200       2000-READ-NEXT.
016300           PERFORM 1000-READ-TASK-RECORD THRU 1000-EXIT.
016400       2000-EXIT.
016500           EXIT.
016600 
016700*      TYPE 0=NONE 1=PERCENT 2=FIXED-AMOUNT -- A FIXED-AMOUNT
016800*      DISCOUNT IS FLOORED AT ZERO PRICE, PER REQUEST AP-0256.  ANY
016900*      OTHER CODE IS A CONFIGURATION MISTAKE ON THE TASK RECORD --
017000*      PRICE AT THE UNDISCOUNTED UNIT PRICE AND LOG IT, AP-0520.
017100       2100-COMPUTE-DISCOUNT.
017200*          TYPE 0 -- NO DISCOUNT, PRICE STANDS AS THE UNIT PRICE.
017300           IF TSK-DISCOUNT-TYPE = 0
017400               MOVE TSK-UNIT-PRICE TO WS-PRICE-DISCOUNTED
017500               GO TO 2100-EXIT.
017600*          TYPE 1 -- PERCENT DISCOUNT.  TSK-DISCOUNT-AMOUNT CARRIES THE
017700*          RATE AS A WHOLE-NUMBER PERCENT (E.G. 15 FOR 15%); DIVIDE BY
017800*          100 AND SUBTRACT FROM 1 TO GET THE MULTIPLIER.
017900           IF TSK-DISCOUNT-TYPE = 1
018000               COMPUTE WS-DISCOUNT-PCT-FACTOR =
018100                   1 - (TSK-DISCOUNT-AMOUNT / 100)
018200               COMPUTE WS-PRICE-DISCOUNTED ROUNDED =
018300                   TSK-UNIT-PRICE * WS-DISCOUNT-PCT-FACTOR
018400               GO TO 2100-EXIT.
018500*          ANYTHING OTHER THAN TYPE 2 (FIXED-AMOUNT) IS A BAD DISCOUNT
018600*          CODE ON THE TASK RECORD -- FALL BACK TO THE UNDISCOUNTED
018700*          UNIT PRICE AND TRACE THE BAD KEY TO THE JOB LOG, AP-0520.
018800           IF TSK-DISCOUNT-TYPE NOT = 2
018900               MOVE TSK-DISCOUNT-TYPE    TO WS-DISCOUNT-TYPE-KEY
019000               MOVE TSK-DISCOUNT-AMOUNT  TO WS-DISCOUNT-AMOUNT-KEY
019100               MOVE TSK-UNIT-PRICE       TO WS-PRICE-DISCOUNTED
019200               DISPLAY "TASK-PRICING -- UNRECOGNIZED DISCOUNT CODE "
019300                   WS-DISCOUNT-KEY-DISPLAY-AREA
019400               GO TO 2100-EXIT.
019500*          TYPE 2 -- FIXED-AMOUNT DISCOUNT, SUBTRACTED STRAIGHT FROM
019600*          THE UNIT PRICE.  FLOORED AT ZERO PER REQUEST AP-0256 -- A
019700*          DISCOUNT LARGER THAN THE PRICE MAY NOT DRIVE IT NEGATIVE.
019800           COMPUTE WS-PRICE-DISCOUNTED =
019900               TSK-UNIT-PRICE - TSK-DISCOUNT-AMOUNT.
020000           IF WS-PRICE-DISCOUNTED < ZERO
020100               MOVE ZERO TO WS-PRICE-DISCOUNTED.
020200       2100-EXIT.
020300           EXIT.
020400 
020500*      BANKER'S ROUNDING (NEAREST-EVEN) IS THE ONE PLACE THIS SHOP
020600*      ROUNDS OTHER THAN NEAREST-AWAY-FROM-ZERO -- PER REQUEST
020700*      AP-0345, TO MATCH THE AUDITED EXTENDED-AMOUNT CALCULATION.
020800       2200-COMPUTE-EXTENDED-AMOUNT.
020900           COMPUTE WS-EXTENDED-AMOUNT ROUNDED MODE IS NEAREST-EVEN =
021000               WS-PRICE-DISCOUNTED * TSK-QUANTITY.
021100       2200-EXIT.
021200           EXIT.
021300 
021400*      WRITES THE PRICED INVOICE-LINE RECORD AND TRACES IT TO THE
021500*      JOB LOG IN WHOLE/CENTS FORM SO THE OPERATOR CAN SPOT-CHECK
021600*      PRICING WITHOUT PULLING THE INVOICE-LINE FILE.
021700       2300-WRITE-INVOICE-LINE.
021800           MOVE TSK-ID               TO IVL-TASK-ID.
021900           MOVE WS-PRICE-DISCOUNTED  TO IVL-PRICE-DISCOUNTED.
022000           MOVE WS-EXTENDED-AMOUNT   TO IVL-EX-TAX-TOTAL.
022100           WRITE INVOICE-LINE-RECORD.
022200           ADD 1 TO WS-TASKS-INVOICED.
022300           ADD WS-EXTENDED-AMOUNT TO WS-TOTAL-EX-TAX-BILLED.
022400           DISPLAY "TASK-PRICING -- TASK " TSK-ID " PRICED AT "
022500                   WS-PRICE-WHOLE "." WS-PRICE-CENTS " EXTENDED "
022600                   WS-EXTENDED-WHOLE "." WS-EXTENDED-CENTS.
022700       2300-EXIT.
022800           EXIT.
022900 
023000*      HAND THE RUN SUBTOTALS OFF TO CONTROL-TOTALS-REPORT VIA THE
023100*      CONTROL-CARRY FILE -- ADDED PER REQUEST AP-0469.
023200       8000-WRITE-CONTROL-CARRY.
023300           MOVE WS-TASKS-INVOICED      TO CTTK-TASKS-INVOICED.
023400           MOVE WS-TOTAL-EX-TAX-BILLED TO CTTK-TOTAL-EX-TAX-BILLED.
023500           WRITE CTLCARRY-TK-RECORD.
023600       8000-EXIT.
023700           EXIT.
