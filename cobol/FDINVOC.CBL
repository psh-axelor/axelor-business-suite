000100*      *****************************************************************
000200*          FDINVOC.CBL
000300*          RECORD LAYOUT FOR THE DAILY INVOICE INPUT FILE (INVOICE-IN).
000400*          ONE RECORD PER INVOICE PRESENTED TO THE NIGHTLY CLOSE, IN
000500*          INV-ID ASCENDING SEQUENCE AS PRESENTED BY THE FEEDER JOB.
000600*      *****************************************************************
000700       FD  INVOICE-FILE
000800               LABEL RECORDS ARE STANDARD.
000900 
001000       01  INVOICE-RECORD.
001100           05  INV-ID                    PIC 9(08).
001200           05  INV-OPERATION-TYPE        PIC 9(01).
001300*              1=PURCHASE 2=SUPPLIER-CREDIT-NOTE 3=SALE 4=CUST-CREDIT-NOTE
001400           05  INV-IN-TAX-TOTAL          PIC S9(09)V9(02).
001500           05  INV-JOURNAL-CODE          PIC X(08).
001600           05  INV-PARTNER-ACCOUNT       PIC X(10).
001700           05  INV-DUE-REMAINING         PIC S9(09)V9(02).
001800           05  INV-EXCESS-AVAILABLE      PIC S9(09)V9(02).
001900           05  INV-IS-REFUND-REQUEST     PIC X(01).
002000               88  INV-REFUND-REQUESTED  VALUE "Y".
002100           05  INV-STATUS                PIC X(01).
002200               88  INV-STATUS-DRAFT      VALUE "D".
002300               88  INV-STATUS-VALIDATED  VALUE "V".
002400               88  INV-STATUS-CANCELED   VALUE "C".
002500           05  FILLER                    PIC X(05).
