000100*      *****************************************************************
000200*          FDMOVES.CBL
000300*          RECORD LAYOUT FOR THE VALIDATED-MOVES OUTPUT FILE (MOVES-
000400*          OUT).  ONE RECORD PER ACCOUNTING-ENTRY LINE -- A VALIDATED
000500*          MOVE CARRIES ONE DEBIT LINE AND ONE CREDIT LINE, WRITTEN IN
000600*          MOV-LINE-SEQ ORDER WITHIN THE MOVE.
000700*      *****************************************************************
000800       FD  MOVES-FILE
000900               LABEL RECORDS ARE STANDARD.
001000 
001100       01  MOVE-RECORD.
001200           05  MOV-INV-ID                PIC 9(08).
001300           05  MOV-LINE-SEQ              PIC 9(02).
001400           05  MOV-ACCOUNT               PIC X(10).
001500           05  MOV-DEBIT                 PIC S9(09)V9(02).
001600           05  MOV-CREDIT                PIC S9(09)V9(02).
001700           05  MOV-STATE                 PIC X(01).
001800               88  MOV-STATE-VALIDATED   VALUE "V".
001900               88  MOV-STATE-REJECTED    VALUE "R".
002000           05  FILLER                    PIC X(03).
