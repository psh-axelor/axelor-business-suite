000100*      *****************************************************************
000200*          SLCTLRP.CBL
000300*          FILE-CONTROL ENTRY FOR THE RUN-END CONTROL-TOTALS
000400*          PRINT FILE (CONTROL-REPORT-OUT).
000500*      *****************************************************************
000600           SELECT PRINTER-FILE
000700               ASSIGN TO "CONTROL-REPORT-OUT"
000800               ORGANIZATION IS LINE SEQUENTIAL.
