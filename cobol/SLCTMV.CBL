000100*      *****************************************************************
000200*          SLCTMV.CBL
000300*          FILE-CONTROL ENTRY FOR THE MOVE-STEP CONTROL-CARRY FILE
000400*          -- HANDS THE MOVE/INVOICE STEP TOTALS TO THE FINAL
000500*          CONTROL-TOTALS-REPORT STEP.
000600*      *****************************************************************
000700           SELECT CONTROL-CARRY-MOVES-FILE
000800               ASSIGN TO "CTLCARRY-MV"
000900               ORGANIZATION IS LINE SEQUENTIAL.
