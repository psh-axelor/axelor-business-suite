000100*      *****************************************************************
000200*          FDDELIV.CBL
000300*          RECORD LAYOUT FOR THE DELIVERY-STATUS OUTPUT FILE
000400*          (DELIVERY-STATUS-OUT).  ONE RECORD PER ORDER LINE PROCESSED.
000500*      *****************************************************************
000600       FD  DELIVERY-STATUS-FILE
000700               LABEL RECORDS ARE STANDARD.
000800
000900       01  DELIVERY-STATUS-RECORD.
001000           05  DLV-ID                    PIC 9(08).
001100           05  DLV-UNDELIVERED-QTY       PIC S9(07)V9(02).
001200           05  DLV-STATE                 PIC 9(01).
001300               88  DLV-NOT-DELIVERED     VALUE 1.
001400               88  DLV-PARTIALLY-DELIV   VALUE 2.
001500               88  DLV-FULLY-DELIVERED   VALUE 3.
001600*              BATCH/SOURCE STAMP FIELDS -- CARRIED ON THE RECORD FOR
001700*              DOWNSTREAM AUDIT ONLY, NOT TESTED BY THIS SYSTEM'S OWN
001800*              PROCESSING.  PER REQUEST AP-0523.
001900           05  DLV-BATCH-RUN-ID          PIC 9(06).
002000           05  DLV-POSTING-DATE          PIC 9(08).
002100           05  DLV-SOURCE-SYSTEM-CODE    PIC X(04).
002200           05  FILLER                    PIC X(06).
