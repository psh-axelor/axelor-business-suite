000100*      *****************************************************************
000200*          SLCTDL.CBL
000300*          FILE-CONTROL ENTRY FOR THE DELIVERY-STATUS CONTROL-CARRY
000400*          FILE -- HANDS THE DELIVERY-STATUS STEP TOTALS TO THE
000500*          FINAL CONTROL-TOTALS-REPORT STEP.
000600*      *****************************************************************
000700           SELECT CONTROL-CARRY-DELIV-FILE
000800               ASSIGN TO "CTLCARRY-DL"
000900               ORGANIZATION IS LINE SEQUENTIAL.
