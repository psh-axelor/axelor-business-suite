000100*      *****************************************************************
000200*          SLINVRG.CBL
000300*          FILE-CONTROL ENTRY FOR THE UPDATED INVOICE REGISTER
000400*          (INVOICE-REG-OUT) -- WRITTEN BY MOVE-INVOICE-PROCESS.
000500*      *****************************************************************
000600           SELECT INVOICE-REGISTER-FILE
000700               ASSIGN TO "INVOICE-REG-OUT"
000800               ORGANIZATION IS LINE SEQUENTIAL.
