000100*      *****************************************************************
000200*          FDSOLIN.CBL
000300*          RECORD LAYOUT FOR THE SALE-ORDER-LINE INPUT FILE
000400*          (SALEORDER-LINES-IN).  ONE RECORD PER ORDER LINE.
000500*      *****************************************************************
000600       FD  SALE-ORDER-LINE-FILE
000700               LABEL RECORDS ARE STANDARD.
000800
000900       01  SALE-ORDER-LINE-RECORD.
001000           05  SOL-ID                    PIC 9(08).
001100           05  SOL-QTY                   PIC S9(07)V9(02).
001200           05  SOL-DELIVERED-QTY         PIC S9(07)V9(02).
001300*              BATCH/SOURCE STAMP FIELDS -- CARRIED ON THE RECORD FOR
001400*              DOWNSTREAM AUDIT ONLY, NOT TESTED BY THIS SYSTEM'S OWN
001500*              PROCESSING.  PER REQUEST AP-0523.
001600           05  SOL-BATCH-RUN-ID          PIC 9(06).
001700           05  SOL-ORDER-DATE            PIC 9(08).
001800           05  SOL-SOURCE-SYSTEM-CODE    PIC X(04).
001900           05  SOL-RECORD-SEQUENCE-NO    PIC 9(04).
002000           05  FILLER                    PIC X(04).
